000100******************************************************************
000200*    COPYBOOK:    RTRANOTA                                       *
000300*    AUTOR:       DAVID MOYA                                     *
000400*    DESCRIPCION: LAYOUT DEL FICHERO DE TRANSACCIONES DE CARGA   *
000500*                 DE NOTAS (GRADE-TRANS-FILE). REGISTRO DE 60    *
000600*                 BYTES.  COMPARTIDO POR CCPRAC20 (FD) Y         *
000700*                 MODNOTA2 (LINKAGE).                            *
000800******************************************************************
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    --------------------------------------------------------    *
001100*    14-JUN-1996  D.MOYA    VERSION ORIGINAL DEL FICHERO DE       *
001200*                           TRANSACCIONES DE NOTAS.  REQ. GB-014. *
001300*    02-MAR-1998  M.SOLER   SE AGREGA TRN-OVERWRITE PARA PERMITIR *
001400*                           SOBREESCRITURA CONTROLADA DE NOTAS    *
001500*                           DUPLICADAS.  REQ. GB-026.             *
001600******************************************************************
001700 01  REG-TRANOTA.
001800     05  TRN-STUDENT-ID          PIC X(06).
001900     05  TRN-SUBJECT-NAME        PIC X(20).
002000     05  TRN-SUBJECT-TYPE        PIC X(01).
002100         88  TRN-SUBJECT-TYPE-CORE     VALUE 'C'.
002200         88  TRN-SUBJECT-TYPE-ELECTIVE VALUE 'E'.
002300     05  TRN-GRADE-VALUE         PIC 9(03).
002400*--------------------------------------------------------------*
002500*    'Y' = SOBREESCRIBIR NOTA EXISTENTE DUPLICADA, CUALQUIER    *
002600*    OTRO VALOR RECHAZA LA TRANSACCION DUPLICADA.               *
002700*--------------------------------------------------------------*
002800     05  TRN-OVERWRITE           PIC X(01).
002900         88  TRN-OVERWRITE-YES         VALUE 'Y'.
003000     05  FILLER                  PIC X(29).
003100                                                                   
