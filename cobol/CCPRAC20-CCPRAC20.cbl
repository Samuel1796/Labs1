000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CCPRAC20.
000300 AUTHOR. DAVID MOYA.
000400 INSTALLATION. DEPARTAMENTO DE INFORMATICA - SECRETARIA ACADEMICA.
000500 DATE-WRITTEN. 14-JUN-1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECRETARIA ACADEMICA.
000800******************************************************************
000900*    DESCRIPCION: PROCESO BATCH "PROYECTO GRADE-BATCH".          *
001000*                 CARGA EL MAESTRO DE ALUMNOS Y EL DE NOTAS,      *
001100*                 IMPORTA LAS TRANSACCIONES DE NOTAS, EMITE EL    *
001200*                 INFORME POR ALUMNO, EL EXTRACTO COMPLETO DE     *
001300*                 NOTAS, LAS ESTADISTICAS DE LA CLASE Y, SI SE    *
001400*                 SOLICITA POR PARAMETRO, LA BUSQUEDA DE          *
001500*                 ALUMNOS.  SUSTITUYE A LA UNION POR NIF DE LA    *
001600*                 PRACTICA CCPRAC02 (FICHEROS ALUMNOS/NOTAS).     *
001700*                 LOS MODULOS MODALUM2, MODNOTA2, MODESTAD Y      *
001800*                 MODBUSCA SE INVOCAN POR CALL, IGUAL QUE LOS     *
001900*                 DE LA PRACTICA CCPRAC13.                        *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS                                        *
002200*    --------------------------------------------------------    *
002300*    14-JUN-1986  D.MOYA    VERSION ORIGINAL.  REQ. GB-014.       *
002400*    30-JUL-1997  M.SOLER   GRADE-VALUE ADMITE DECIMALES;         *
002500*                           AJUSTE DE LOS TOTALES DE NOTA.        *
002600*                           REQ. GB-022.                          *
002700*    08-AGO-1997  D.MOYA    SE AÑADE EL PARRAFO 7000-ESTADISTICAS *
002800*                           (CALL MODESTAD).  REQ. GB-023.        *
002900*    02-MAR-1998  M.SOLER   SOBREESCRITURA DE NOTAS DUPLICADAS EN *
003000*                           LA IMPORTACION (TRN-OVERWRITE).       *
003100*                           REQ. GB-026.                          *
003200*    09-FEB-1999  M.SOLER   REVISION Y2K.  WK-FECHA-EJEC Y        *
003300*                           GRADE-DATE PASAN A 4 CIFRAS DE ANO    *
003400*                           (AAAAMMDD).  SIN MAS CAMBIOS DE       *
003500*                           FORMATO EN ESTE PROGRAMA.              *
003600*                           REQ. GB-034.                          *
003700*    12-MAY-2001  J.PRIETO  SE AÑADE EL PARRAFO 8000-BUSQUEDA     *
003800*                           (CALL MODBUSCA), ACTIVADO POR EL      *
003900*                           SWITCH UPSI-0 DE LA TARJETA DE        *
004000*                           PARAMETROS.  REQ. GB-044.             *
004100*    11-ABR-2005  A.REYES   EL RESUMEN DE IMPORTACION LISTA CADA  *
004200*                           FILA RECHAZADA CON SU MOTIVO.         *
004300*                           REQ. GB-064.                          *
004400*    18-NOV-2009  A.REYES   TOPE DE TABLAS (50 ALUMNOS / 500      *
004500*                           NOTAS) DEVUELVE CODIGO DE RETORNO EN  *
004600*                           VEZ DE ABORTAR EL PROCESO.             *
004700*                           REQ. GB-077.                          *
004800*    06-SEP-2013  L.VIDAL   EL INFORME POR ALUMNO CUENTA COMO     *
004900*                           FALLIDO SI FALLA LA ESCRITURA EN      *
005000*                           STUDENT-REPORT (FS-INFALUM).          *
005100*                           REQ. GB-091.                          *
005110*    22-ABR-2015  L.VIDAL   5210/5510 COMPARABAN EL STUDENT-ID    *
005120*                           DE LA NOTA CONTRA EL DEL ALUMNO SIN   *
005130*                           PLEGAR A MAYUSCULAS; UNA NOTA CON     *
005140*                           STUDENT-ID EN MINUSCULAS NO ENTRABA   *
005150*                           EN LA MEDIA NI EN EL HISTORIAL.  SE   *
005160*                           AÑADE WK-AREA-COMPARACION-ID.          *
005170*                           REQ. GB-097.                          *
005180*    22-ABR-2015  L.VIDAL   FS-xxx PASAN A NIVEL 77, COMO EN EL   *
005190*                           RESTO DE LA SERIE CCPRACnn.           *
005191*    22-JAN-2009  L.FUENTES 8200 DISTINGUE AREA DE TELEFONO DE     *
005192*                           DOMINIO DE EMAIL (BU-CLAVE-DISTRIB     *
005193*                           AMPLIADO A 20 POSICIONES).  REQ.       *
005194*                           GB-081.                                *
005195*    05-SEP-2016  L.FUENTES 5510/8000 REESCRITOS SIN GO TO; SE     *
005196*                           SUSTITUYEN LAS SALIDAS A PARRAFO-EXIT  *
005197*                           POR IF/ELSE ANIDADO, IGUAL QUE EN EL   *
005198*                           RESTO DE LA SERIE CCPRACnn.  REQ.      *
005199*                           GB-101.                               *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-COMODIN IS '*' '?'
005800     UPSI-0 ON STATUS IS BUSQUEDA-SOLICITADA
005900            OFF STATUS IS BUSQUEDA-NO-SOLICITADA.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT STUDENT-FILE ASSIGN TO ALUMNOS
006300         FILE STATUS IS FS-ALUMNOS.
006400                                                                   
006500     SELECT GRADE-FILE ASSIGN TO NOTAS
006600         FILE STATUS IS FS-NOTAS.
006700                                                                   
006800     SELECT GRADE-TRANS-FILE ASSIGN TO TRANOTA
006900         FILE STATUS IS FS-TRANOTA.
007000                                                                   
007100     SELECT GRADE-EXTRACT ASSIGN TO EXTRACTO
007200         FILE STATUS IS FS-EXTRACTO.
007300                                                                   
007400     SELECT STUDENT-REPORT ASSIGN TO INFALUM
007500         FILE STATUS IS FS-INFALUM.
007600                                                                   
007700     SELECT SUMMARY-REPORT ASSIGN TO INFRESU
007800         FILE STATUS IS FS-INFRESU.
007900                                                                   
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  STUDENT-FILE
008300     RECORDING MODE IS F.
008400     COPY RALUMNOS.
008500                                                                   
008600 FD  GRADE-FILE
008700     RECORDING MODE IS F.
008800     COPY RNOTAS02.
008900                                                                   
009000 FD  GRADE-TRANS-FILE
009100     RECORDING MODE IS F.
009200     COPY RTRANOTA.
009300                                                                   
009400 FD  GRADE-EXTRACT
009500     RECORDING MODE IS F.
009600     COPY RNOTAS02 REPLACING REG-NOTAS BY REG-EXTRACTO.
009700                                                                   
009800 FD  STUDENT-REPORT
009900     RECORDING MODE IS F.
010000 01  LINEA-INFALUM.
010100     05  LIN-INFALUM-TEXTO       PIC X(132).
010200     05  FILLER                  PIC X(01).
010300                                                                   
010400 FD  SUMMARY-REPORT
010500     RECORDING MODE IS F.
010600 01  LINEA-INFRESU.
010700     05  LIN-INFRESU-TEXTO       PIC X(132).
010800     05  FILLER                  PIC X(01).
010900                                                                   
011000 WORKING-STORAGE SECTION.
011010*--------------------------------------------------------------*
011020*    CAMPOS DE FILE STATUS, UNO POR CADA SELECT DEL FILE-       *
011030*    CONTROL, AL NIVEL 77 COMO EN EL RESTO DE LA SERIE          *
011040*    CCPRACnn (VER CCPRAC1A/CCPRAC1B, FS-ALUMNOS).              *
011050*--------------------------------------------------------------*
011060 77  FS-ALUMNOS                  PIC XX.
011070     88  FS-ALUMNOS-OK               VALUE '00'.
011080     88  FS-ALUMNOS-EOF              VALUE '10'.
011090 77  FS-NOTAS                    PIC XX.
011100     88  FS-NOTAS-OK                 VALUE '00'.
011110     88  FS-NOTAS-EOF                VALUE '10'.
011120 77  FS-TRANOTA                  PIC XX.
011130     88  FS-TRANOTA-OK               VALUE '00'.
011140     88  FS-TRANOTA-EOF              VALUE '10'.
011150 77  FS-EXTRACTO                 PIC XX.
011160     88  FS-EXTRACTO-OK              VALUE '00'.
011170 77  FS-INFALUM                  PIC XX.
011180     88  FS-INFALUM-OK               VALUE '00'.
011190 77  FS-INFRESU                  PIC XX.
011200     88  FS-INFRESU-OK               VALUE '00'.
012700                                                                   
012800*--------------------------------------------------------------*
012900*    TARJETA SYSIN: FECHA DE EJECUCION (AAAAMMDD) Y, SI EL      *
013000*    SWITCH UPSI-0 ESTA ACTIVO, EL CAMPO Y PATRON DE BUSQUEDA.  *
013100*--------------------------------------------------------------*
013200 01  LINEA-SYSIN.
013300     05  SYSIN-FECHA-EJEC        PIC 9(08).
013400     05  SYSIN-CAMPO-BUSQUEDA    PIC X(01).
013500     05  SYSIN-IGNORAR-MAYUSC    PIC X(01).
013600     05  SYSIN-PATRON-BUSQUEDA   PIC X(40).
013700     05  FILLER                  PIC X(30).
013800                                                                   
013900 01  WK-FECHA-EJEC                PIC 9(08).
014000 01  WK-FECHA-EJEC-R REDEFINES WK-FECHA-EJEC.
014100     05  WK-FECHA-AAAA            PIC 9(04).
014200     05  WK-FECHA-MM              PIC 9(02).
014300     05  WK-FECHA-DD              PIC 9(02).
014400
014410*--------------------------------------------------------------*
014420*    CONTADORES DE LA CARGA DE MAESTROS (PASOS 1 Y 2); TODOS     *
014430*    COMP PARA QUE LAS COMPARACIONES Y SUMAS NO PASEN POR        *
014440*    DISPLAY.                                                    *
014450*--------------------------------------------------------------*
014500 01  WK-CONTADORES-CARGA.
014600     05  WK-TOTAL-ALUMNOS         PIC 9(04) COMP.
014700     05  WK-TOTAL-NOTAS           PIC 9(04) COMP.
014800     05  WK-CONTADOR-ID           PIC 9(03) COMP.
014900     05  WK-CONTADOR-GRADE        PIC 9(04) COMP.
015000     05  WK-ALUMNOS-RECHAZADOS    PIC 9(04) COMP.
015100
015110*--------------------------------------------------------------*
015120*    CONTADORES DEL PASO 3 (IMPORTACION); ALIMENTAN EL RESUMEN  *
015130*    IMPRESO POR 4900-IMPRIMIR-RESUMEN-IMPORT.                  *
015140*--------------------------------------------------------------*
015200 01  WK-CONTADORES-IMPORT.
015300     05  WK-IMPORT-LEIDOS         PIC 9(04) COMP.
015400     05  WK-IMPORT-OK             PIC 9(04) COMP.
015500     05  WK-IMPORT-KO             PIC 9(04) COMP.
015600                                                                   
015700*--------------------------------------------------------------*
015800*    CODIGOS DE RETORNO Y MOTIVO DE RECHAZO DEVUELTOS POR       *
015900*    MODALUM2 Y MODNOTA2 (VER SUS 88-NIVELES).                 *
016000*--------------------------------------------------------------*
016100 01  WK-COD-RETORNO-ALUMNO        PIC X(01).
016133*    CODIGOS DE RETORNO DE UNA SOLA POSICION, COMO LOS 88-NIVELES        *
016166*    DE MODALUM2/MODNOTA2 QUE LOS RELLENAN.                              *
016200 01  WK-COD-RETORNO-NOTA          PIC X(01).
016300 01  WK-MOTIVO-RECHAZO            PIC X(30).
016400 01  WK-POS-DISTRIB-TMP           PIC 9(04) COMP.
016500 01  WK-RANK                      PIC 9(01) COMP.
016600                                                                   
016700*--------------------------------------------------------------*
016800*    FILAS RECHAZADAS EN LA IMPORTACION, PARA LISTARLAS EN EL   *
016900*    RESUMEN (PARRAFO 4900).                                     *
017000*--------------------------------------------------------------*
017100 01  TABLA-FALLOS-IMPORT.
017200     05  TF-FALLO OCCURS 1 TO 500 TIMES
017300                  DEPENDING ON WK-IMPORT-KO
017400                  INDEXED BY IX-FALLO.
017500         10  TF-FILA              PIC 9(05) COMP.
017600         10  TF-MOTIVO            PIC X(30).
017700
017710*--------------------------------------------------------------*
017720*    CONTADORES DEL PASO 4 (INFORMES POR ALUMNO) Y DEL PASO 5   *
017730*    (EXTRACTO DE NOTAS).                                       *
017740*--------------------------------------------------------------*
017800 01  WK-CONTADORES-INFORMES.
017900     05  WK-INFORMES-TOTAL        PIC 9(04) COMP.
018000     05  WK-INFORMES-OK           PIC 9(04) COMP.
018100     05  WK-INFORMES-KO           PIC 9(04) COMP.
018200                                                                   
018300 01  WK-CONTADORES-EXTRACTO.
018400     05  WK-NOTAS-EXTRAIDAS       PIC 9(04) COMP.
018500                                                                   
018600*--------------------------------------------------------------*
018700*    TABLA DE ALUMNOS EN MEMORIA.  CAPACIDAD 50, EN EL ORDEN    *
018800*    EN QUE SE CARGARON (PARRAFO 2000-CARGA-ALUMNOS).           *
018900*--------------------------------------------------------------*
019000 01  TABLA-ALUMNOS.
019100     05  ALUMNO-TABLA OCCURS 1 TO 50 TIMES
019200                      DEPENDING ON WK-TOTAL-ALUMNOS
019300                      INDEXED BY IX-ALUMNO.
019400         10  TB-STUDENT-ID        PIC X(06).
019500         10  TB-STUDENT-NAME      PIC X(30).
019600         10  TB-STUDENT-AGE       PIC 9(03).
019700         10  TB-STUDENT-EMAIL     PIC X(40).
019800         10  TB-STUDENT-PHONE     PIC X(15).
019900         10  TB-PHONE-R REDEFINES TB-STUDENT-PHONE.
020000             15  TB-PHONE-AREA        PIC X(03).
020100             15  TB-PHONE-RESTO       PIC X(12).
020200         10  TB-STUDENT-TYPE      PIC X(01).
020300             88  TB-TYPE-REGULAR          VALUE 'R'.
020400             88  TB-TYPE-HONORS           VALUE 'H'.
020500         10  TB-STUDENT-STATUS    PIC X(08).
020600         10  FILLER               PIC X(17).
020700                                                                   
020800*--------------------------------------------------------------*
020900*    TABLA DE NOTAS EN MEMORIA.  CAPACIDAD 500, EN EL ORDEN EN  *
021000*    QUE SE CARGARON O IMPORTARON.                              *
021100*--------------------------------------------------------------*
021200 01  TABLA-NOTAS.
021300     05  NOTA-TABLA OCCURS 1 TO 500 TIMES
021400                    DEPENDING ON WK-TOTAL-NOTAS
021500                    INDEXED BY IX-NOTA.
021600         10  TB-GRADE-ID          PIC X(08).
021700         10  TB-GRADE-STUDENT-ID  PIC X(06).
021800         10  TB-SUBJECT-NAME      PIC X(20).
021900         10  TB-SUBJECT-TYPE      PIC X(01).
022000             88  TB-SUBJECT-CORE          VALUE 'C'.
022100             88  TB-SUBJECT-ELECTIVE      VALUE 'E'.
022200         10  TB-GRADE-VALUE       PIC 9(03)V99.
022300         10  TB-GRADE-VALUE-R REDEFINES TB-GRADE-VALUE.
022400             15  TB-GRADE-ENTERO      PIC 9(03).
022500             15  TB-GRADE-DECIMAL     PIC 9(02).
022600         10  TB-GRADE-DATE        PIC 9(08).
022700         10  FILLER               PIC X(32).
022800                                                                   
022900*--------------------------------------------------------------*
023000*    AREA DE TRABAJO DEL INFORME POR ALUMNO (PARRAFO 5000).     *
023100*--------------------------------------------------------------*
023200 01  WK-REPORTE-ALUMNO.
023300     05  WK-REP-NOTAS-ALUMNO      PIC 9(03) COMP.
023400     05  WK-REP-TOTAL             PIC 9(05)V99.
023500     05  WK-REP-AVERAGE           PIC 9(03)V99.
023600     05  WK-REP-CORE-NOTAS        PIC 9(03) COMP.
023700     05  WK-REP-CORE-TOTAL        PIC 9(05)V99.
023800     05  WK-REP-CORE-AVERAGE      PIC 9(03)V99.
023900     05  WK-REP-ELECTIVE-NOTAS    PIC 9(03) COMP.
024000     05  WK-REP-ELECTIVE-TOTAL    PIC 9(05)V99.
024100     05  WK-REP-ELECTIVE-AVERAGE  PIC 9(03)V99.
024200     05  WK-REP-UMBRAL            PIC 9(03).
024300     05  WK-REP-ESTADO            PIC X(07).
024400         88  REP-ESTADO-APROBADO      VALUE 'PASSING'.
024500         88  REP-ESTADO-SUSPENSO      VALUE 'FAILING'.
024600                                                                   
024700*--------------------------------------------------------------*
024800*    ESTADISTICAS DE CLASE Y RANKING DEVUELTOS POR MODESTAD.    *
024900*--------------------------------------------------------------*
025000 01  WK-ESTAD-SALIDA.
025100     05  ES-CLASS-MEAN            PIC 9(03)V99.
025200     05  ES-CLASS-MEDIAN          PIC 9(03)V99.
025300     05  ES-CLASS-STDDEV          PIC 9(03)V99.
025400     05  ES-DIST-A                PIC 9(04) COMP.
025500     05  ES-DIST-B                PIC 9(04) COMP.
025600     05  ES-DIST-C                PIC 9(04) COMP.
025700     05  ES-DIST-D                PIC 9(04) COMP.
025800     05  ES-DIST-F                PIC 9(04) COMP.
025900     05  ES-TOP3 OCCURS 3 TIMES.
026000         10  ES-TOP-STUDENT-ID    PIC X(06).
026100         10  ES-TOP-STUDENT-NAME  PIC X(30).
026200         10  ES-TOP-MEDIA         PIC 9(03)V99.
026300         10  ES-TOP-GPA           PIC 9V99.
026400 01  WK-PCT-DIST                  PIC 999V9.
026500                                                                   
026600*--------------------------------------------------------------*
026700*    RESULTADO DE LA BUSQUEDA DEVUELTO POR MODBUSCA.  BU-DISTRIB *
026710*    TRAE LA DISTRIBUCION POR PREFIJO DE AREA (BUSQUEDA POR      *
026720*    TELEFONO) O POR DOMINIO DE EMAIL (BUSQUEDA POR EMAIL).      *
026730*    REQ. GB-081.                                                *
026800*--------------------------------------------------------------*
026900 01  WK-BUSCA-SALIDA.
027000     05  BU-TOTAL-ESCANEADOS       PIC 9(04) COMP.
027100     05  BU-TOTAL-COINCIDENCIAS    PIC 9(04) COMP.
027200     05  BU-TOTAL-DISTRIB          PIC 9(04) COMP.
027300     05  BU-RESULTADOS OCCURS 1 TO 50 TIMES
027400                       DEPENDING ON BU-TOTAL-COINCIDENCIAS
027500                       INDEXED BY IX-RESULT.
027600         10  BU-STUDENT-ID         PIC X(06).
027700         10  BU-STUDENT-NAME       PIC X(30).
027800         10  BU-STUDENT-EMAIL      PIC X(40).
027900         10  BU-STUDENT-PHONE      PIC X(15).
027950         10  BU-PHONE-R REDEFINES BU-STUDENT-PHONE.
027960             15  BU-PHONE-AREA         PIC X(03).
027970             15  BU-PHONE-RESTO        PIC X(12).
028000     05  BU-DISTRIB OCCURS 1 TO 50 TIMES
028100                    DEPENDING ON BU-TOTAL-DISTRIB
028200                    INDEXED BY IX-DISTRIB.
028300         10  BU-CLAVE-DISTRIB      PIC X(20).
028400         10  BU-CONTADOR-DISTRIB   PIC 9(04) COMP.
028500                                                                   
028600 01  WK-CAMPO-BUSQUEDA             PIC X(01).
028603*    'E' O 'T' PROCEDENTES DE SYSIN-CAMPO-BUSQUEDA; CUALQUIER OTRO       *
028606*    VALOR LO TRATA MODBUSCA COMO BUSQUEDA NO VALIDA.                    *
028610     88  BUSCAR-POR-EMAIL              VALUE 'E'.
028620     88  BUSCAR-POR-TELEFONO           VALUE 'T'.
028700 01  WK-PATRON-BUSQUEDA            PIC X(40).
028800 01  WK-IGNORAR-MAYUSC             PIC X(01).
028900                                                                   
029000*--------------------------------------------------------------*
029100*    LINEAS DE IMPRESION EDITADAS.                              *
029200*--------------------------------------------------------------*
029300 01  WK-LINEA-EDITADA.
029400     05  WK-ED-NUM                PIC ZZ9.
029500     05  WK-ED-IMPORTE            PIC ZZ9.99.
029600     05  WK-ED-PCT                PIC ZZ9.9.
029700     05  WK-ED-FECHA              PIC 99B99B9999.
029800     05  WK-ED-GPA                PIC 9.99.
029850     05  WK-ED-RANK               PIC 9.
029900
029910*--------------------------------------------------------------*
029920*    ALFABETOS PARA LA COMPARACION DE STUDENT-ID INSENSIBLE A   *
029930*    MAYUSCULAS/MINUSCULAS ENTRE LA TABLA DE NOTAS Y LA TABLA   *
029940*    DE ALUMNOS (PARRAFOS 5210 Y 5510).  REQ. GB-097.           *
029950*--------------------------------------------------------------*
029960 01  WK-ALFABETOS.
029970     05  WK-MINUSCULAS            PIC X(26) VALUE
029980         'abcdefghijklmnopqrstuvwxyz'.
029985     05  WK-MAYUSCULAS            PIC X(26) VALUE
029990         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029995 01  WK-AREA-COMPARACION-ID.
029996     05  WK-ID-NOTA-MAY           PIC X(06).
029997     05  WK-ID-ALUM-MAY           PIC X(06).
030000 PROCEDURE DIVISION.
030100
030110******************************************************************
030120*    PARRAFO PRINCIPAL.  RECORRE, EN ESTE ORDEN, LA CARGA DEL      *
030130*    MAESTRO DE ALUMNOS, LA CARGA DEL MAESTRO DE NOTAS, LA         *
030140*    IMPORTACION DE LA TRANSACCION DIARIA, LOS INFORMES POR        *
030150*    ALUMNO, LA EXTRACCION DE NOTAS, LAS ESTADISTICAS GLOBALES Y,  *
030160*    SI EL JCL LO PIDE, LA BUSQUEDA LIBRE DEL PARRAFO 8000.         *
030170******************************************************************
030200 0000-CCPRAC20.
030204*    EL ORDEN DE LOS PASOS ES FIJO: CARGAR AMBOS MAESTROS ANTES DE       *
030208*    IMPORTAR, IMPORTAR ANTES DE INFORMAR, E INFORMAR ANTES DE           *
030212*    LAS ESTADISTICAS, PORQUE CADA PASO LEE EL RESULTADO EN              *
030216*    MEMORIA DEL ANTERIOR, NO EL FICHERO ORIGINAL.                       *
030220*    IMPORTAR, IMPORTAR ANTES DE INFORMAR, E INFORMAR ANTES DE           *
030230*    LAS ESTADISTICAS, PORQUE CADA PASO LEE EL RESULTADO EN              *
030240*    MEMORIA DEL ANTERIOR, NO EL FICHERO ORIGINAL.                       *
030300     PERFORM 1000-INICIO
030400     PERFORM 2000-CARGA-ALUMNOS
030500     PERFORM 3000-CARGA-NOTAS
030600     PERFORM 4000-IMPORTAR-NOTAS
030700     PERFORM 5000-INFORMES-ALUMNO
030800     PERFORM 6000-EXTRAER-NOTAS
030900     PERFORM 7000-ESTADISTICAS
031000     PERFORM 8000-BUSQUEDA
031100     PERFORM 9000-FIN
031200     .
031300******************************************************************
031310*    ARRANQUE DEL PROCESO: ABRE LOS SEIS FICHEROS DE LA RUTINA Y   *
031320*    LEE LA TARJETA SYSIN DE PARAMETROS.                          *
031330******************************************************************
031400 1000-INICIO.
031405*    APERTURA DE FICHEROS Y LECTURA DE PARAMETROS VAN JUNTAS PARA        *
031410*    QUE CUALQUIER FALLO DE APERTURA ABORTE ANTES DE TOCAR LA            *
031415*    TARJETA SYSIN.                                                      *
031420*    QUE CUALQUIER FALLO DE APERTURA ABORTE ANTES DE TOCAR LA            *
031430*    TARJETA SYSIN.                                                      *
031500     PERFORM 1100-ABRIR-FICHEROS
031600     PERFORM 1200-LEER-TARJETA-PARAMETROS
031700     .
031800******************************************************************
031810*    ABRE STUDENT-FILE, GRADE-FILE Y GRADE-TRANS-FILE DE ENTRADA,  *
031820*    Y GRADE-EXTRACT, STUDENT-REPORT Y SUMMARY-REPORT DE SALIDA.   *
031830*    CUALQUIER FILE STATUS DISTINTO DE '00' ABORTA EL PASO.        *
031840******************************************************************
031900 1100-ABRIR-FICHEROS.
032000     OPEN INPUT STUDENT-FILE
032100     IF NOT FS-ALUMNOS-OK THEN
032200         DISPLAY 'ERROR AL ABRIR STUDENT-FILE  FS=' FS-ALUMNOS
032300         PERFORM 9900-ABORTAR
032400     END-IF
032500                                                                   
032600     OPEN INPUT GRADE-FILE
032700     IF NOT FS-NOTAS-OK THEN
032800         DISPLAY 'ERROR AL ABRIR GRADE-FILE  FS=' FS-NOTAS
032900         PERFORM 9900-ABORTAR
033000     END-IF
033100                                                                   
033200     OPEN INPUT GRADE-TRANS-FILE
033300     IF NOT FS-TRANOTA-OK THEN
033400         DISPLAY 'ERROR AL ABRIR GRADE-TRANS-FILE  FS=' FS-TRANOTA
033500         PERFORM 9900-ABORTAR
033600     END-IF
033700                                                                   
033800     OPEN OUTPUT GRADE-EXTRACT
033900     IF NOT FS-EXTRACTO-OK THEN
034000         DISPLAY 'ERROR AL ABRIR GRADE-EXTRACT  FS=' FS-EXTRACTO
034100         PERFORM 9900-ABORTAR
034200     END-IF
034300                                                                   
034400     OPEN OUTPUT STUDENT-REPORT
034500     IF NOT FS-INFALUM-OK THEN
034600         DISPLAY 'ERROR AL ABRIR STUDENT-REPORT  FS=' FS-INFALUM
034700         PERFORM 9900-ABORTAR
034800     END-IF
034900                                                                   
035000     OPEN OUTPUT SUMMARY-REPORT
035100     IF NOT FS-INFRESU-OK THEN
035200         DISPLAY 'ERROR AL ABRIR SUMMARY-REPORT  FS=' FS-INFRESU
035300         PERFORM 9900-ABORTAR
035400     END-IF
035500     .
035600******************************************************************
035700*    LA TARJETA SYSIN TRAE LA FECHA DE EJECUCION Y, SI EL        *
035800*    SWITCH UPSI-0 DEL JCL ESTA ACTIVO, LOS DATOS DE LA          *
035900*    BUSQUEDA DEL PARRAFO 8000-BUSQUEDA.                         *
036000******************************************************************
036100 1200-LEER-TARJETA-PARAMETROS.
036105*    UNA SOLA TARJETA DE 80 POSICIONES BASTA PARA TODO EL PROCESO:       *
036110*    FECHA DE EJECUCION Y, SI PROCEDE, LOS DATOS DE LA BUSQUEDA          *
036115*    DEL PASO 7.                                                         *
036120*    FECHA DE EJECUCION Y, SI PROCEDE, LOS DATOS DE LA BUSQUEDA          *
036130*    DEL PASO 7.                                                         *
036200     ACCEPT LINEA-SYSIN
036300     MOVE SYSIN-FECHA-EJEC TO WK-FECHA-EJEC
036400     MOVE SYSIN-CAMPO-BUSQUEDA  TO WK-CAMPO-BUSQUEDA
036500     MOVE SYSIN-IGNORAR-MAYUSC  TO WK-IGNORAR-MAYUSC
036600     MOVE SYSIN-PATRON-BUSQUEDA TO WK-PATRON-BUSQUEDA
036700     .
036800******************************************************************
036900*    PASO 1: CARGA DEL MAESTRO DE ALUMNOS.  CADA REGISTRO SE     *
037000*    VALIDA Y SE NUMERA A TRAVES DE MODALUM2; LOS RECHAZADOS     *
037100*    SE LISTAN PERO NO ENTRAN EN LA TABLA.                       *
037200******************************************************************
037300 2000-CARGA-ALUMNOS.
037325*    LOS CONTADORES SE PONEN A CERO AQUI, NO EN WORKING-STORAGE,         *
037350*    PORQUE EL PROGRAMA SOLO SE EJECUTA UNA VEZ POR SUBMIT PERO          *
037375*    ESTE PATRON ES EL MISMO QUE EN EL RESTO DE LA SERIE CCPRACnn.       *
037400     MOVE 0 TO WK-TOTAL-ALUMNOS WK-CONTADOR-ID
037500               WK-ALUMNOS-RECHAZADOS
037600     PERFORM 2100-LEER-ALUMNO
037700     PERFORM 2200-PROCESAR-ALUMNO
037800         UNTIL FS-ALUMNOS-EOF
037900     DISPLAY 'ALUMNOS CARGADOS .......... ' WK-TOTAL-ALUMNOS
038000     DISPLAY 'ALUMNOS RECHAZADOS ......... ' WK-ALUMNOS-RECHAZADOS
038100     .
038200******************************************************************
038210*    LECTURA DE UN REGISTRO DEL MAESTRO DE ALUMNOS.  UN FILE       *
038220*    STATUS DISTINTO DE '00'/'10' ABORTA EL PASO.                  *
038230******************************************************************
038300 2100-LEER-ALUMNO.
038310*    PRIMERA LECTURA DESDE 2000; LAS SIGUIENTES LAS DISPARA              *
038320*    2200-PROCESAR-ALUMNO AL TERMINAR CADA REGISTRO.                     *
038330*    2200-PROCESAR-ALUMNO AL TERMINAR CADA REGISTRO.                     *
038400     READ STUDENT-FILE
038433*    SI EL FILE STATUS NO ES '00' NI '10' (EOF), SE TRATA DE UN          *
038466*    ERROR DE E/S Y EL PROCESO SE ABORTA; NO SE INTENTA RECUPERAR.       *
038500         AT END
038600             MOVE '10' TO FS-ALUMNOS
038700         NOT AT END
038800             IF NOT FS-ALUMNOS-OK THEN
038900                 DISPLAY 'ERROR LECTURA STUDENT-FILE FS=' FS-ALUMNOS
039000                 PERFORM 9900-ABORTAR
039100             END-IF
039200     END-READ
039300     .
039400******************************************************************
039410*    PASA EL REGISTRO A MODALUM2 PARA VALIDACION Y NUMERACION;     *
039420*    SI LO RECHAZA, SOLO SE CUENTA Y SE LISTA, NO ENTRA EN LA      *
039430*    TABLA-ALUMNOS.                                                *
039440******************************************************************
039500 2200-PROCESAR-ALUMNO.
039510*    WK-COD-RETORNO-ALUMNO SE REINICIA A '0' ANTES DE CADA CALL; SI      *
039520*    MODALUM2 LO DEJA TAL CUAL, EL ALUMNO ENTRO EN TABLA-ALUMNOS.        *
039600     MOVE '0' TO WK-COD-RETORNO-ALUMNO
039700     CALL 'MODALUM2' USING REG-ALUMNOS
039800                            TABLA-ALUMNOS
039900                            WK-TOTAL-ALUMNOS
040000                            WK-CONTADOR-ID
040100                            WK-COD-RETORNO-ALUMNO
040200     IF WK-COD-RETORNO-ALUMNO NOT = '0' THEN
040300         ADD 1 TO WK-ALUMNOS-RECHAZADOS
040400         DISPLAY 'ALUMNO RECHAZADO, COD=' WK-COD-RETORNO-ALUMNO
040500                 ' NOMBRE=' STUDENT-NAME OF REG-ALUMNOS
040600     END-IF
040700     PERFORM 2100-LEER-ALUMNO
040800     .
040900******************************************************************
041000*    PASO 2: CARGA DEL FICHERO DE NOTAS YA EXISTENTE.  NO SE     *
041100*    APLICA NINGUNA VALIDACION, SOLO SE CUENTAN LOS REGISTROS.   *
041200******************************************************************
041300 3000-CARGA-NOTAS.
041325*    A DIFERENCIA DE LA CARGA DE ALUMNOS, AQUI NO HAY VALIDACION         *
041350*    NI RECHAZO: EL FICHERO DE NOTAS YA EXISTENTE SE DA POR BUENO        *
041375*    Y SOLO SE VUELCA A TABLA-NOTAS.                                     *
041400     MOVE 0 TO WK-TOTAL-NOTAS WK-CONTADOR-GRADE
041500     PERFORM 3100-LEER-NOTA
041600     PERFORM 3200-ACUMULAR-NOTA
041700         UNTIL FS-NOTAS-EOF
041800     DISPLAY 'NOTAS CARGADAS ............. ' WK-TOTAL-NOTAS
041900     .
042000******************************************************************
042100 3100-LEER-NOTA.
042133*    MISMO PATRON DE LECTURA QUE 2100-LEER-ALUMNO, ADAPTADO A            *
042166*    GRADE-FILE.                                                         *
042200     READ GRADE-FILE
042300         AT END
042400             MOVE '10' TO FS-NOTAS
042500         NOT AT END
042600             IF NOT FS-NOTAS-OK THEN
042700                 DISPLAY 'ERROR LECTURA GRADE-FILE  FS=' FS-NOTAS
042800                 PERFORM 9900-ABORTAR
042900             END-IF
043000     END-READ
043100     .
043200******************************************************************
043210*    CARGA LA FILA EN TABLA-NOTAS Y ACTUALIZA WK-CONTADOR-GRADE    *
043220*    CON EL CORRELATIVO MAS ALTO VISTO HASTA AHORA (POSICIONES     *
043230*    5-8 DE GRADE-ID), PARA QUE MODNOTA2 SEPA DESDE DONDE NUMERAR  *
043240*    LAS NOTAS QUE DE ALTA LA IMPORTACION.                         *
043250******************************************************************
043300 3200-ACUMULAR-NOTA.
043400     ADD 1 TO WK-TOTAL-NOTAS
043500     MOVE GRADE-ID         OF REG-NOTAS
043550       TO TB-GRADE-ID         (WK-TOTAL-NOTAS)
043600     MOVE GRADE-STUDENT-ID OF REG-NOTAS
043650       TO TB-GRADE-STUDENT-ID (WK-TOTAL-NOTAS)
043700     MOVE SUBJECT-NAME     OF REG-NOTAS
043750       TO TB-SUBJECT-NAME     (WK-TOTAL-NOTAS)
043800     MOVE SUBJECT-TYPE     OF REG-NOTAS
043850       TO TB-SUBJECT-TYPE     (WK-TOTAL-NOTAS)
043900     MOVE GRADE-VALUE      OF REG-NOTAS
043950       TO TB-GRADE-VALUE      (WK-TOTAL-NOTAS)
044000     MOVE GRADE-DATE       OF REG-NOTAS
044050       TO TB-GRADE-DATE       (WK-TOTAL-NOTAS)
044100     IF WK-CONTADOR-GRADE < GRADE-ID OF REG-NOTAS (5:4) THEN
044200         MOVE GRADE-ID OF REG-NOTAS (5:4) TO WK-CONTADOR-GRADE
044300     END-IF
044400     PERFORM 3100-LEER-NOTA
044500     .
044600******************************************************************
044700*    PASO 3: IMPORTACION MASIVA DE NOTAS.  CADA TRANSACCION SE   *
044800*    VALIDA Y SE APLICA A TRAVES DE MODNOTA2.                    *
044900******************************************************************
045000 4000-IMPORTAR-NOTAS.
045010*    LOS CONTADORES DE IMPORTACION SE REINICIAN EN CADA EJECUCION;       *
045020*    NO SE ACUMULAN DE UN BATCH A OTRO.                                  *
045100     MOVE 0 TO WK-IMPORT-LEIDOS WK-IMPORT-OK WK-IMPORT-KO
045200     PERFORM 4100-LEER-TRANSACCION
045300     PERFORM 4200-PROCESAR-TRANSACCION
045400         UNTIL FS-TRANOTA-EOF
045500     PERFORM 4900-IMPRIMIR-RESUMEN-IMPORT
045600     .
045700******************************************************************
045800 4100-LEER-TRANSACCION.
045833*    MISMO PATRON DE LECTURA QUE 2100/3100, ADAPTADO A                   *
045866*    GRADE-TRANS-FILE.                                                   *
045900     READ GRADE-TRANS-FILE
046000         AT END
046100             MOVE '10' TO FS-TRANOTA
046200         NOT AT END
046300             IF NOT FS-TRANOTA-OK THEN
046400                 DISPLAY 'ERROR LECTURA GRADE-TRANS-FILE FS='
046500                         FS-TRANOTA
046600                 PERFORM 9900-ABORTAR
046700             END-IF
046800     END-READ
046900     .
047000******************************************************************
047010*    ENVIA LA TRANSACCION A MODNOTA2, QUE VALIDA ALUMNO, TIPO Y   *
047020*    RANGO Y, SI PROCEDE, DA DE ALTA O SOBREESCRIBE LA NOTA EN     *
047030*    TABLA-NOTAS.  LOS CODIGOS '0' (ALTA) Y '1' (SOBREESCRITA) SE  *
047040*    CUENTAN COMO EXITO; CUALQUIER OTRO, COMO FALLO LISTADO EN     *
047050*    EL RESUMEN DE IMPORTACION.                                    *
047060******************************************************************
047100 4200-PROCESAR-TRANSACCION.
047200     ADD 1 TO WK-IMPORT-LEIDOS
047300     MOVE SPACES TO WK-MOTIVO-RECHAZO
047400     CALL 'MODNOTA2' USING REG-TRANOTA
047500                            TABLA-ALUMNOS
047600                            WK-TOTAL-ALUMNOS
047700                            TABLA-NOTAS
047800                            WK-TOTAL-NOTAS
047900                            WK-CONTADOR-GRADE
048000                            WK-FECHA-EJEC
048100                            WK-COD-RETORNO-NOTA
048200                            WK-MOTIVO-RECHAZO
048300     IF WK-COD-RETORNO-NOTA = '0' OR WK-COD-RETORNO-NOTA = '1' THEN
048400         ADD 1 TO WK-IMPORT-OK
048500     ELSE
048600         ADD 1 TO WK-IMPORT-KO
048700         MOVE WK-IMPORT-LEIDOS TO TF-FILA (WK-IMPORT-KO)
048800         MOVE WK-MOTIVO-RECHAZO TO TF-MOTIVO (WK-IMPORT-KO)
048900     END-IF
049000     PERFORM 4100-LEER-TRANSACCION
049100     .
049200******************************************************************
049300*    RESUMEN DE LA IMPORTACION: TOTALES Y DETALLE DE CADA FILA   *
049400*    RECHAZADA.                                                  *
049500******************************************************************
049600 4900-IMPRIMIR-RESUMEN-IMPORT.
049610*    SE IMPRIME SIEMPRE, INCLUSO CON WK-IMPORT-KO = 0, PARA QUE EL       *
049620*    OPERADOR VEA LOS TRES TOTALES EN TODA EJECUCION.                    *
049700     MOVE SPACES TO LINEA-INFRESU
049800     MOVE 'GRADE IMPORT SUMMARY' TO LIN-INFRESU-TEXTO (1:21)
049900     WRITE LINEA-INFRESU AFTER ADVANCING TOP-OF-FORM
050000     MOVE SPACES TO LINEA-INFRESU
050100     MOVE WK-IMPORT-LEIDOS TO WK-ED-NUM
050200     STRING 'TOTAL TRANSACTIONS READ.......: ' WK-ED-NUM
050300         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
050400     WRITE LINEA-INFRESU AFTER ADVANCING 2 LINES
050500     MOVE SPACES TO LINEA-INFRESU
050600     MOVE WK-IMPORT-OK TO WK-ED-NUM
050700     STRING 'SUCCESSFUL....................: ' WK-ED-NUM
050800         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
050900     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
051000     MOVE SPACES TO LINEA-INFRESU
051100     MOVE WK-IMPORT-KO TO WK-ED-NUM
051200     STRING 'FAILED........................: ' WK-ED-NUM
051300         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
051400     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
051500     IF WK-IMPORT-KO > 0 THEN
051600         PERFORM 4910-LISTAR-FALLO
051700             VARYING IX-FALLO FROM 1 BY 1 UNTIL IX-FALLO > WK-IMPORT-KO
051800     END-IF
051900     .
052000******************************************************************
052010*    IMPRIME UNA LINEA DE DETALLE POR CADA TRANSACCION RECHAZADA,  *
052020*    CON SU NUMERO DE ORDEN DE LECTURA Y EL MOTIVO DEVUELTO POR    *
052030*    MODNOTA2 EN WK-MOTIVO-RECHAZO.                                *
052040******************************************************************
052100 4910-LISTAR-FALLO.
052125*    SE RECORRE TABLA-FALLOS-IMPORT EN EL ORDEN EN QUE SE FUERON         *
052150*    RECHAZANDO LAS FILAS, NO EN EL ORDEN DE LA TRANSACCION              *
052175*    ORIGINAL (QUE YA SE PERDIO).                                        *
052200     MOVE SPACES TO LINEA-INFRESU
052300     MOVE TF-FILA (IX-FALLO) TO WK-ED-NUM
052400     STRING '  ROW ' WK-ED-NUM ': ' TF-MOTIVO (IX-FALLO)
052500         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
052600     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
052700     .
052800******************************************************************
052900*    PASO 4: INFORME POR ALUMNO, EN EL ORDEN DE CARGA.  UN       *
053000*    INFORME FALLA SI NO SE PUEDE ESCRIBIR EN STUDENT-REPORT.    *
053100******************************************************************
053200 5000-INFORMES-ALUMNO.
053233*    SI NO SE CARGO NINGUN ALUMNO, SE OMITE EL BARRIDO PERO EL           *
053266*    RESUMEN DE EJECUCION SE IMPRIME IGUAL, CON TODO A CERO.             *
053300     MOVE 0 TO WK-INFORMES-TOTAL WK-INFORMES-OK WK-INFORMES-KO
053400     IF WK-TOTAL-ALUMNOS > 0 THEN
053500         PERFORM 5100-PROCESAR-UN-ALUMNO
053600             VARYING IX-ALUMNO FROM 1 BY 1
053700             UNTIL IX-ALUMNO > WK-TOTAL-ALUMNOS
053800     END-IF
053900     PERFORM 5900-IMPRIMIR-RESUMEN-EJECUCION
054000     .
054100******************************************************************
054110*    UN ALUMNO COMPLETO: MEDIAS, CABECERA, HISTORIAL O AVISO DE   *
054120*    SIN-NOTAS, Y TOTALES.  EL CONTADOR OK/KO SE BASA EN EL FILE   *
054130*    STATUS DE STUDENT-REPORT TRAS ESCRIBIR LA CABECERA.           *
054140******************************************************************
054200 5100-PROCESAR-UN-ALUMNO.
054225*    EL CONTADOR OK/KO DEPENDE DEL FILE STATUS DESPUES DE ESCRIBIR       *
054250*    LA CABECERA, NO DESPUES DEL HISTORIAL: SI LA CABECERA NO SE         *
054275*    PUDO ESCRIBIR, EL RESTO DEL INFORME TAMPOCO VA A SALIR BIEN.        *
054300     ADD 1 TO WK-INFORMES-TOTAL
054400     PERFORM 5200-CALCULAR-MEDIAS
054500     PERFORM 5300-IMPRIMIR-CABECERA
054600     IF WK-REP-NOTAS-ALUMNO = 0 THEN
054700         PERFORM 5400-IMPRIMIR-SIN-NOTAS
054800     ELSE
054900         PERFORM 5500-IMPRIMIR-HISTORIAL
055000         PERFORM 5600-IMPRIMIR-TOTALES
055100     END-IF
055200     IF FS-INFALUM-OK THEN
055300         ADD 1 TO WK-INFORMES-OK
055400     ELSE
055500         ADD 1 TO WK-INFORMES-KO
055600     END-IF
055700     .
055800******************************************************************
055900*    UN BARRIDO DE LA TABLA DE NOTAS ACUMULA TOTALES GENERALES   *
056000*    Y POR CATEGORIA (CORE/ELECTIVE) PARA EL ALUMNO ACTUAL.      *
056050*    EL EMPAREJAMIENTO POR STUDENT-ID ES INSENSIBLE A MAYUS-     *
056060*    CULAS/MINUSCULAS (VER 5210), PORQUE LAS TRANSACCIONES DE    *
056070*    IMPORTACION PUEDEN TRAER EL IDENTIFICADOR EN CUALQUIER      *
056080*    CAJA.  REQ. GB-097.                                         *
056100******************************************************************
056200 5200-CALCULAR-MEDIAS.
056300     MOVE 0     TO WK-REP-NOTAS-ALUMNO WK-REP-CORE-NOTAS
056400                   WK-REP-ELECTIVE-NOTAS
056500     MOVE ZEROS TO WK-REP-TOTAL WK-REP-CORE-TOTAL
056600                   WK-REP-ELECTIVE-TOTAL WK-REP-AVERAGE
056700                   WK-REP-CORE-AVERAGE WK-REP-ELECTIVE-AVERAGE
056800     IF WK-TOTAL-NOTAS > 0 THEN
056900         PERFORM 5210-ACUMULAR-SI-ES-DEL-ALUMNO
057000             VARYING IX-NOTA FROM 1 BY 1 UNTIL IX-NOTA > WK-TOTAL-NOTAS
057100     END-IF
057200     IF WK-REP-NOTAS-ALUMNO > 0 THEN
057300         DIVIDE WK-REP-TOTAL BY WK-REP-NOTAS-ALUMNO
057400             GIVING WK-REP-AVERAGE ROUNDED
057500     END-IF
057600     IF WK-REP-CORE-NOTAS > 0 THEN
057700         DIVIDE WK-REP-CORE-TOTAL BY WK-REP-CORE-NOTAS
057800             GIVING WK-REP-CORE-AVERAGE ROUNDED
057900     END-IF
058000     IF WK-REP-ELECTIVE-NOTAS > 0 THEN
058100         DIVIDE WK-REP-ELECTIVE-TOTAL BY WK-REP-ELECTIVE-NOTAS
058200             GIVING WK-REP-ELECTIVE-AVERAGE ROUNDED
058300     END-IF
058400     PERFORM 5250-DETERMINAR-UMBRAL
058500     .
058600******************************************************************
058610*    STUDENT-ID SE PASA A MAYUSCULAS EN AMBOS LADOS ANTES DE     *
058620*    COMPARAR (WK-ID-NOTA-MAY / WK-ID-ALUM-MAY).                 *
058630******************************************************************
058700 5210-ACUMULAR-SI-ES-DEL-ALUMNO.
058720     MOVE TB-GRADE-STUDENT-ID (IX-NOTA) TO WK-ID-NOTA-MAY
058730     INSPECT WK-ID-NOTA-MAY CONVERTING WK-MINUSCULAS
058740                                     TO WK-MAYUSCULAS
058750     MOVE TB-STUDENT-ID (IX-ALUMNO) TO WK-ID-ALUM-MAY
058760     INSPECT WK-ID-ALUM-MAY CONVERTING WK-MINUSCULAS
058770                                     TO WK-MAYUSCULAS
058800     IF WK-ID-NOTA-MAY = WK-ID-ALUM-MAY THEN
058900         ADD 1 TO WK-REP-NOTAS-ALUMNO
059000         ADD TB-GRADE-VALUE (IX-NOTA) TO WK-REP-TOTAL
059100         IF TB-SUBJECT-CORE (IX-NOTA) THEN
059200             ADD 1 TO WK-REP-CORE-NOTAS
059300             ADD TB-GRADE-VALUE (IX-NOTA) TO WK-REP-CORE-TOTAL
059400         ELSE
059500             ADD 1 TO WK-REP-ELECTIVE-NOTAS
059600             ADD TB-GRADE-VALUE (IX-NOTA) TO WK-REP-ELECTIVE-TOTAL
059700         END-IF
059800     END-IF
059900     .
060000******************************************************************
060100*    EL UMBRAL DE APROBADO ES 50 PARA ALUMNOS REGULAR Y 60 PARA  *
060200*    ALUMNOS HONORS.                                             *
060300******************************************************************
060400 5250-DETERMINAR-UMBRAL.
060433*    WK-REP-UMBRAL SE FIJA ANTES DE COMPARAR PARA QUE EL INFORME         *
060466*    (5600) PUEDA REUTILIZARLO SIN RECALCULARLO.                         *
060500     IF TB-TYPE-HONORS (IX-ALUMNO) THEN
060600         MOVE 60 TO WK-REP-UMBRAL
060700     ELSE
060800         MOVE 50 TO WK-REP-UMBRAL
060900     END-IF
061000     IF WK-REP-AVERAGE NOT < WK-REP-UMBRAL THEN
061100         SET REP-ESTADO-APROBADO TO TRUE
061200     ELSE
061300         SET REP-ESTADO-SUSPENSO TO TRUE
061400     END-IF
061500     .
061600******************************************************************
061610*    CABECERA DEL INFORME: STUDENT-ID, NOMBRE Y TIPO DE ALUMNO     *
061620*    (REGULAR/HONORS).  ARRANCA PAGINA NUEVA CON TOP-OF-FORM.       *
061630******************************************************************
061700 5300-IMPRIMIR-CABECERA.
061710*    EL TIPO DE ALUMNO SE IMPRIME AQUI, NO EN EL HISTORIAL, PORQUE       *
061720*    DETERMINA EL UMBRAL QUE SE LEE UNAS LINEAS MAS ABAJO.               *
061800     MOVE SPACES TO LINEA-INFALUM
061900     STRING 'STUDENT REPORT - ' TB-STUDENT-ID (IX-ALUMNO) ' '
062000            TB-STUDENT-NAME (IX-ALUMNO)
062100         DELIMITED BY SIZE INTO LIN-INFALUM-TEXTO
062200     WRITE LINEA-INFALUM AFTER ADVANCING TOP-OF-FORM
062300     MOVE SPACES TO LINEA-INFALUM
062400     IF TB-TYPE-HONORS (IX-ALUMNO) THEN
062500         MOVE 'STUDENT TYPE: HONORS' TO LIN-INFALUM-TEXTO (1:20)
062600     ELSE
062700         MOVE 'STUDENT TYPE: REGULAR' TO LIN-INFALUM-TEXTO (1:21)
062800     END-IF
062900     WRITE LINEA-INFALUM AFTER ADVANCING 1 LINE
063000     .
063100******************************************************************
063110*    SE INVOCA EN LUGAR DEL HISTORIAL CUANDO WK-REP-NOTAS-ALUMNO   *
063120*    ES CERO: AVISA DEL UMBRAL VIGENTE Y DE QUE NO HAY NOTAS.      *
063130******************************************************************
063200 5400-IMPRIMIR-SIN-NOTAS.
063210*    UN ALUMNO SIN NOTAS NO TIENE MEDIA NI ESTADO; SOLO SE AVISA         *
063220*    DEL UMBRAL QUE LE CORRESPONDERIA.                                   *
063300     MOVE SPACES TO LINEA-INFALUM
063400     MOVE WK-REP-UMBRAL TO WK-ED-NUM
063500     STRING 'PASSING THRESHOLD: ' WK-ED-NUM
063600         DELIMITED BY SIZE INTO LIN-INFALUM-TEXTO
063700     WRITE LINEA-INFALUM AFTER ADVANCING 2 LINES
063800     MOVE SPACES TO LINEA-INFALUM
063900     MOVE 'NO GRADES RECORDED FOR THIS STUDENT.' TO
064000         LIN-INFALUM-TEXTO (1:37)
064100     WRITE LINEA-INFALUM AFTER ADVANCING 1 LINE
064200     .
064300******************************************************************
064400*    LISTA CADA NOTA DEL ALUMNO, EN EL ORDEN EN QUE SE CARGARON  *
064500*    O IMPORTARON (SIN REORDENAR LA TABLA).  EL FILTRO POR       *
064520*    STUDENT-ID DE 5510 ES INSENSIBLE A MAYUSCULAS/MINUSCULAS,   *
064540*    IGUAL QUE EL BARRIDO DE TOTALES DE 5210.  REQ. GB-097.      *
064600******************************************************************
064700 5500-IMPRIMIR-HISTORIAL.
064733*    LA CABECERA DE COLUMNAS SOLO SE IMPRIME SI WK-REP-NOTAS-ALUMNO      *
064766*    ES MAYOR QUE CERO, PORQUE SOLO ASI SE LLEGA A ESTE PARRAFO.         *
064800     MOVE SPACES TO LINEA-INFALUM
064900     MOVE 'GRADE-ID  DATE        SUBJECT         TYPE     VALUE'
065000         TO LIN-INFALUM-TEXTO (1:54)
065100     WRITE LINEA-INFALUM AFTER ADVANCING 2 LINES
065200     PERFORM 5510-IMPRIMIR-SI-ES-DEL-ALUMNO
065300         VARYING IX-NOTA FROM 1 BY 1 UNTIL IX-NOTA > WK-TOTAL-NOTAS
065400     .
065500******************************************************************
065600 5510-IMPRIMIR-SI-ES-DEL-ALUMNO.
065620     MOVE TB-GRADE-STUDENT-ID (IX-NOTA) TO WK-ID-NOTA-MAY
065630     INSPECT WK-ID-NOTA-MAY CONVERTING WK-MINUSCULAS
065640                                     TO WK-MAYUSCULAS
065650     MOVE TB-STUDENT-ID (IX-ALUMNO) TO WK-ID-ALUM-MAY
065660     INSPECT WK-ID-ALUM-MAY CONVERTING WK-MINUSCULAS
065670                                     TO WK-MAYUSCULAS
065700     IF WK-ID-NOTA-MAY = WK-ID-ALUM-MAY THEN
065710         MOVE SPACES TO LINEA-INFALUM
065720         MOVE TB-GRADE-DATE (IX-NOTA) TO WK-FECHA-EJEC-R
065730         MOVE TB-GRADE-VALUE (IX-NOTA) TO WK-ED-IMPORTE
065740         STRING TB-GRADE-ID (IX-NOTA) '  '
065750                WK-FECHA-DD '-' WK-FECHA-MM '-' WK-FECHA-AAAA '  '
065760                TB-SUBJECT-NAME (IX-NOTA) '  '
065770                TB-SUBJECT-TYPE (IX-NOTA) '            '
065780                WK-ED-IMPORTE
065790             DELIMITED BY SIZE INTO LIN-INFALUM-TEXTO
065800         WRITE LINEA-INFALUM AFTER ADVANCING 1 LINE
065900     END-IF
067000     .
067300******************************************************************
067310*    TOTALES FINALES DEL INFORME: MEDIA GENERAL Y ESTADO, Y LAS    *
067320*    MEDIAS DE CORE/ELECTIVE SI EL ALUMNO TIENE NOTAS DE ESA       *
067330*    CATEGORIA.                                                    *
067340******************************************************************
067400 5600-IMPRIMIR-TOTALES.
067410*    LAS LINEAS DE CORE Y ELECTIVE SOLO SALEN SI EL ALUMNO TIENE         *
067420*    NOTAS DE ESA CATEGORIA; UN ALUMNO SOLO-CORE NO VE LA LINEA          *
067430*    ELECTIVE VACIA.                                                     *
067500     MOVE SPACES TO LINEA-INFALUM
067600     MOVE WK-REP-AVERAGE TO WK-ED-PCT
067700     STRING 'OVERALL AVERAGE: ' WK-ED-PCT '%   STATUS: '
067800            WK-REP-ESTADO
067900         DELIMITED BY SIZE INTO LIN-INFALUM-TEXTO
068000     WRITE LINEA-INFALUM AFTER ADVANCING 2 LINES
068100     IF WK-REP-CORE-NOTAS > 0 THEN
068200         MOVE SPACES TO LINEA-INFALUM
068300         MOVE WK-REP-CORE-AVERAGE TO WK-ED-PCT
068400         STRING 'CORE AVERAGE: ' WK-ED-PCT '%'
068500             DELIMITED BY SIZE INTO LIN-INFALUM-TEXTO
068600         WRITE LINEA-INFALUM AFTER ADVANCING 1 LINE
068700     END-IF
068800     IF WK-REP-ELECTIVE-NOTAS > 0 THEN
068900         MOVE SPACES TO LINEA-INFALUM
069000         MOVE WK-REP-ELECTIVE-AVERAGE TO WK-ED-PCT
069100         STRING 'ELECTIVE AVERAGE: ' WK-ED-PCT '%'
069200             DELIMITED BY SIZE INTO LIN-INFALUM-TEXTO
069300         WRITE LINEA-INFALUM AFTER ADVANCING 1 LINE
069400     END-IF
069500     MOVE SPACES TO LINEA-INFALUM
069600     MOVE WK-REP-UMBRAL TO WK-ED-NUM
069700     IF TB-TYPE-HONORS (IX-ALUMNO) THEN
069800         STRING 'PERFORMANCE SUMMARY: HONORS STUDENT, PASSING '
069900                'THRESHOLD IS ' WK-ED-NUM '.'
070000             DELIMITED BY SIZE INTO LIN-INFALUM-TEXTO
070100     ELSE
070200         STRING 'PERFORMANCE SUMMARY: REGULAR STUDENT, PASSING '
070300                'THRESHOLD IS ' WK-ED-NUM '.'
070400             DELIMITED BY SIZE INTO LIN-INFALUM-TEXTO
070500     END-IF
070600     WRITE LINEA-INFALUM AFTER ADVANCING 1 LINE
070700     .
070800******************************************************************
070810*    CIERRA EL PASO 4 CON LOS TOTALES DE INFORMES INTENTADOS,      *
070820*    LOGRADOS Y FALLIDOS, EN SUMMARY-REPORT.                       *
070830******************************************************************
070900 5900-IMPRIMIR-RESUMEN-EJECUCION.
070925*    CIERRA EL PASO 4 CON LOS MISMOS TRES CONTADORES QUE EL PASO 3       *
070950*    USA PARA SU PROPIO RESUMEN, PARA QUE AMBOS INFORMES SE LEAN         *
070975*    IGUAL.                                                              *
071000     MOVE SPACES TO LINEA-INFRESU
071100     MOVE 'BATCH EXECUTION SUMMARY' TO LIN-INFRESU-TEXTO (1:23)
071200     WRITE LINEA-INFRESU AFTER ADVANCING TOP-OF-FORM
071300     MOVE SPACES TO LINEA-INFRESU
071400     MOVE WK-INFORMES-TOTAL TO WK-ED-NUM
071500     STRING 'REPORTS ATTEMPTED.............: ' WK-ED-NUM
071600         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
071700     WRITE LINEA-INFRESU AFTER ADVANCING 2 LINES
071800     MOVE SPACES TO LINEA-INFRESU
071900     MOVE WK-INFORMES-OK TO WK-ED-NUM
072000     STRING 'REPORTS SUCCESSFUL............: ' WK-ED-NUM
072100         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
072200     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
072300     MOVE SPACES TO LINEA-INFRESU
072400     MOVE WK-INFORMES-KO TO WK-ED-NUM
072500     STRING 'REPORTS FAILED.................: ' WK-ED-NUM
072600         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
072700     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
072800     .
072900******************************************************************
073000*    PASO 5: EXTRACTO COMPLETO DE NOTAS, EN EL ORDEN EN QUE SE   *
073100*    CARGARON O IMPORTARON, CON UNA CABECERA DE COLUMNAS.        *
073200******************************************************************
073300 6000-EXTRAER-NOTAS.
073325*    EL EXTRACTO SALE SIEMPRE CON SU CABECERA, INCLUSO SI NO HAY         *
073350*    NINGUNA NOTA CARGADA; UN EXTRACTO VACIO SIGUE SIENDO UN             *
073375*    FICHERO VALIDO PARA EL PASO SIGUIENTE DEL CICLO.                    *
073400     MOVE 0 TO WK-NOTAS-EXTRAIDAS
073500     PERFORM 6100-ESCRIBIR-CABECERA-EXTRACTO
073600     IF WK-TOTAL-NOTAS > 0 THEN
073700         PERFORM 6200-ESCRIBIR-NOTA
073800             VARYING IX-NOTA FROM 1 BY 1 UNTIL IX-NOTA > WK-TOTAL-NOTAS
073900     END-IF
074000     DISPLAY 'NOTAS EXTRAIDAS ............ ' WK-NOTAS-EXTRAIDAS
074100     .
074200******************************************************************
074210*    PRIMERA FILA DEL EXTRACTO: CABECERA DE COLUMNAS, CON          *
074220*    GRADE-VALUE Y GRADE-DATE EN CERO PARA QUE EL LECTOR DEL       *
074230*    EXTRACTO LA DISTINGA DE UNA NOTA REAL.                        *
074240******************************************************************
074300 6100-ESCRIBIR-CABECERA-EXTRACTO.
074310*    GRADE-VALUE Y GRADE-DATE EN CERO EN ESTA FILA PERMITEN QUE UN       *
074320*    LECTOR POSTERIOR DEL EXTRACTO DISTINGA LA CABECERA DE UNA           *
074330*    NOTA REAL SIN TENER QUE CONTAR FILAS.                               *
074400     MOVE 'GRADEID ' TO GRADE-ID     OF REG-EXTRACTO
074500     MOVE 'STUDID' TO GRADE-STUDENT-ID OF REG-EXTRACTO
074600     MOVE 'SUBJECT NAME        ' TO SUBJECT-NAME OF REG-EXTRACTO
074700     MOVE 'T' TO SUBJECT-TYPE OF REG-EXTRACTO
074800     MOVE 0 TO GRADE-VALUE OF REG-EXTRACTO
074900     MOVE 0 TO GRADE-DATE  OF REG-EXTRACTO
075000     WRITE REG-EXTRACTO
075100     .
075200******************************************************************
075210*    VUELCA UNA FILA DE TABLA-NOTAS A GRADE-EXTRACT, SIN REORDENAR  *
075220*    NI FILTRAR.                                                   *
075230******************************************************************
075300 6200-ESCRIBIR-NOTA.
075325*    VUELCO DIRECTO, SIN REORDENAR NI FILTRAR: EL EXTRACTO REFLEJA       *
075350*    EL MISMO ORDEN QUE TABLA-NOTAS, QUE A SU VEZ ES EL ORDEN DE         *
075375*    CARGA SEGUIDO DEL ORDEN DE IMPORTACION.                             *
075400     MOVE TB-GRADE-ID         (IX-NOTA) TO GRADE-ID    OF REG-EXTRACTO
075500     MOVE TB-GRADE-STUDENT-ID (IX-NOTA)
075600         TO GRADE-STUDENT-ID OF REG-EXTRACTO
075700     MOVE TB-SUBJECT-NAME     (IX-NOTA)
075800         TO SUBJECT-NAME     OF REG-EXTRACTO
075900     MOVE TB-SUBJECT-TYPE     (IX-NOTA)
076000         TO SUBJECT-TYPE     OF REG-EXTRACTO
076100     MOVE TB-GRADE-VALUE      (IX-NOTA)
076200         TO GRADE-VALUE      OF REG-EXTRACTO
076300     MOVE TB-GRADE-DATE       (IX-NOTA)
076400         TO GRADE-DATE       OF REG-EXTRACTO
076500     WRITE REG-EXTRACTO
076600     ADD 1 TO WK-NOTAS-EXTRAIDAS
076700     .
076800******************************************************************
076900*    PASO 6: ESTADISTICAS DE LA CLASE (CALL MODESTAD) Y SU       *
077000*    IMPRESION EN SUMMARY-REPORT.                                *
077100******************************************************************
077200 7000-ESTADISTICAS.
077233*    MODESTAD RECIBE LAS DOS TABLAS EN MEMORIA; NO VUELVE A LEER         *
077266*    NINGUN FICHERO.                                                     *
077300     CALL 'MODESTAD' USING TABLA-NOTAS
077400                            WK-TOTAL-NOTAS
077500                            TABLA-ALUMNOS
077600                            WK-TOTAL-ALUMNOS
077700                            WK-ESTAD-SALIDA
077800     PERFORM 7100-IMPRIMIR-ESTADISTICAS
077900     .
078000******************************************************************
078010*    VUELCA WK-ESTAD-SALIDA (DEVUELTO POR MODESTAD) AL SUMMARY-    *
078020*    REPORT: MEDIA Y DESVIACION DE LA CLASE, DISTRIBUCION POR      *
078030*    TRAMOS Y TOP-3.                                                *
078040******************************************************************
078100 7100-IMPRIMIR-ESTADISTICAS.
078200     MOVE SPACES TO LINEA-INFRESU
078300     MOVE 'CLASS STATISTICS REPORT' TO LIN-INFRESU-TEXTO (1:23)
078400     WRITE LINEA-INFRESU AFTER ADVANCING TOP-OF-FORM
078500     MOVE SPACES TO LINEA-INFRESU
078600     MOVE WK-TOTAL-ALUMNOS TO WK-ED-NUM
078700     STRING 'TOTAL STUDENTS....: ' WK-ED-NUM
078800         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
078900     WRITE LINEA-INFRESU AFTER ADVANCING 2 LINES
079000     MOVE SPACES TO LINEA-INFRESU
079100     MOVE WK-TOTAL-NOTAS TO WK-ED-NUM
079200     STRING 'TOTAL GRADES......: ' WK-ED-NUM
079300         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
079400     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
079500     MOVE SPACES TO LINEA-INFRESU
079600     MOVE ES-CLASS-MEAN TO WK-ED-PCT
079700     STRING 'MEAN..............: ' WK-ED-PCT
079800         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
079900     WRITE LINEA-INFRESU AFTER ADVANCING 2 LINES
080000     MOVE SPACES TO LINEA-INFRESU
080100     MOVE ES-CLASS-MEDIAN TO WK-ED-PCT
080200     STRING 'MEDIAN............: ' WK-ED-PCT
080300         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
080400     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
080500     MOVE SPACES TO LINEA-INFRESU
080600     MOVE ES-CLASS-STDDEV TO WK-ED-PCT
080700     STRING 'STD DEVIATION.....: ' WK-ED-PCT
080800         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
080900     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
081000     PERFORM 7200-IMPRIMIR-DISTRIBUCION
081100     PERFORM 7300-IMPRIMIR-TOP3
081200     .
081300******************************************************************
081310*    CABECERA DE LA DISTRIBUCION Y LOS CINCO TRAMOS DE NOTA        *
081320*    (A/B/C/D/F), CADA UNO CON SU CONTEO Y PORCENTAJE.             *
081330******************************************************************
081400 7200-IMPRIMIR-DISTRIBUCION.
081433*    LOS CINCO TRAMOS SE IMPRIMEN EN ORDEN DESCENDENTE DE NOTA,          *
081466*    A HASTA F, IGUAL QUE LOS DEVUELVE MODESTAD EN WK-ESTAD-SALIDA.      *
081500     MOVE SPACES TO LINEA-INFRESU
081600     MOVE 'GRADE DISTRIBUTION' TO LIN-INFRESU-TEXTO (1:18)
081700     WRITE LINEA-INFRESU AFTER ADVANCING 2 LINES
081800     PERFORM 7210-IMPRIMIR-TRAMO-A
081900     PERFORM 7220-IMPRIMIR-TRAMO-B
082000     PERFORM 7230-IMPRIMIR-TRAMO-C
082100     PERFORM 7240-IMPRIMIR-TRAMO-D
082200     PERFORM 7250-IMPRIMIR-TRAMO-F
082300     .
082400******************************************************************
082500 7210-IMPRIMIR-TRAMO-A.
082510*    TRAMOS A-F SEGUN LA ESCALA DE LA SECRETARIA ACADEMICA:              *
082520*    A 90-100, B 80-89, C 70-79, D 60-69, F 0-59.                        *
082600     MOVE ES-DIST-A TO WK-POS-DISTRIB-TMP
082700     PERFORM 7290-CALCULAR-PORCENTAJE
082800     MOVE SPACES TO LINEA-INFRESU
082900     MOVE ES-DIST-A TO WK-ED-NUM
083000     MOVE WK-PCT-DIST TO WK-ED-PCT
083100     STRING '  A (90-100): ' WK-ED-NUM '  (' WK-ED-PCT '%)'
083200         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
083300     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
083400     .
083500******************************************************************
083600 7220-IMPRIMIR-TRAMO-B.
083633*    MISMO PATRON QUE 7210, CAMBIANDO SOLO EL CAMPO DE ORIGEN Y EL       *
083666*    TEXTO DEL TRAMO.                                                    *
083700     MOVE ES-DIST-B TO WK-POS-DISTRIB-TMP
083800     PERFORM 7290-CALCULAR-PORCENTAJE
083900     MOVE SPACES TO LINEA-INFRESU
084000     MOVE ES-DIST-B TO WK-ED-NUM
084100     MOVE WK-PCT-DIST TO WK-ED-PCT
084200     STRING '  B (80-89) : ' WK-ED-NUM '  (' WK-ED-PCT '%)'
084300         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
084400     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
084500     .
084600******************************************************************
084700 7230-IMPRIMIR-TRAMO-C.
084750*    MISMO PATRON QUE 7210/7220.                                         *
084800     MOVE ES-DIST-C TO WK-POS-DISTRIB-TMP
084900     PERFORM 7290-CALCULAR-PORCENTAJE
085000     MOVE SPACES TO LINEA-INFRESU
085100     MOVE ES-DIST-C TO WK-ED-NUM
085200     MOVE WK-PCT-DIST TO WK-ED-PCT
085300     STRING '  C (70-79) : ' WK-ED-NUM '  (' WK-ED-PCT '%)'
085400         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
085500     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
085600     .
085700******************************************************************
085800 7240-IMPRIMIR-TRAMO-D.
085850*    MISMO PATRON QUE LOS TRAMOS ANTERIORES.                             *
085900     MOVE ES-DIST-D TO WK-POS-DISTRIB-TMP
086000     PERFORM 7290-CALCULAR-PORCENTAJE
086100     MOVE SPACES TO LINEA-INFRESU
086200     MOVE ES-DIST-D TO WK-ED-NUM
086300     MOVE WK-PCT-DIST TO WK-ED-PCT
086400     STRING '  D (60-69) : ' WK-ED-NUM '  (' WK-ED-PCT '%)'
086500         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
086600     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
086700     .
086800******************************************************************
086900 7250-IMPRIMIR-TRAMO-F.
086933*    ULTIMO TRAMO DE LA DISTRIBUCION; CIERRA EL BLOQUE QUE ARRANCA       *
086966*    EN 7200-IMPRIMIR-DISTRIBUCION.                                      *
087000     MOVE ES-DIST-F TO WK-POS-DISTRIB-TMP
087100     PERFORM 7290-CALCULAR-PORCENTAJE
087200     MOVE SPACES TO LINEA-INFRESU
087300     MOVE ES-DIST-F TO WK-ED-NUM
087400     MOVE WK-PCT-DIST TO WK-ED-PCT
087500     STRING '  F (0-59)  : ' WK-ED-NUM '  (' WK-ED-PCT '%)'
087600         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
087700     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
087800     .
087900******************************************************************
088000*    CALCULA EL PORCENTAJE DE WK-POS-DISTRIB-TMP SOBRE EL        *
088100*    TOTAL DE NOTAS DE LA CLASE (0 SI NO HAY NOTAS).             *
088200******************************************************************
088300 7290-CALCULAR-PORCENTAJE.
088310*    SE MULTIPLICA POR 1000 Y NO POR 100 PORQUE WK-PCT-DIST LLEVA        *
088320*    UN DECIMAL (PIC 999V9); ROUNDED EVITA EL SESGO POR TRUNCADO.        *
088400     MOVE ZEROS TO WK-PCT-DIST
088500     IF WK-TOTAL-NOTAS > 0 THEN
088600         COMPUTE WK-PCT-DIST ROUNDED =
088700             (WK-POS-DISTRIB-TMP * 1000) / WK-TOTAL-NOTAS
088800     END-IF
088900     .
089000******************************************************************
089010*    LOS TRES MEJORES ALUMNOS DE LA CLASE, SEGUN WK-ESTAD-SALIDA.  *
089020*    SI NINGUN ALUMNO TIENE NOTAS, SE AVISA EN LUGAR DE IMPRIMIR    *
089030*    UNA LISTA VACIA.                                              *
089040******************************************************************
089100 7300-IMPRIMIR-TOP3.
089110*    MODESTAD DEJA ES-TOP-STUDENT-ID A SPACES CUANDO NO HAY NINGUN       *
089120*    ALUMNO CON NOTAS; ESE CASO SE AVISA EN VEZ DE IMPRIMIR UN           *
089130*    TOP-3 CON FILAS EN BLANCO.                                          *
089200     MOVE SPACES TO LINEA-INFRESU
089300     MOVE 'TOP 3 STUDENTS' TO LIN-INFRESU-TEXTO (1:14)
089400     WRITE LINEA-INFRESU AFTER ADVANCING 2 LINES
089500     IF ES-TOP-STUDENT-ID (1) = SPACES THEN
089600         MOVE SPACES TO LINEA-INFRESU
089700         MOVE 'NO STUDENTS WITH RECORDED GRADES.' TO
089800             LIN-INFRESU-TEXTO (1:34)
089900         WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
090000     ELSE
090100         PERFORM 7310-IMPRIMIR-FILA-TOP
090200             VARYING WK-RANK FROM 1 BY 1 UNTIL WK-RANK > 3
090300                 OR ES-TOP-STUDENT-ID (WK-RANK) = SPACES
090400     END-IF
090500     .
090600******************************************************************
090700 7310-IMPRIMIR-FILA-TOP.
090733*    WK-RANK HACE DE INDICE EN ES-TOP3 Y DE NUMERO DE ORDEN              *
090766*    IMPRESO; NO HACE FALTA UNA VARIABLE DE IMPRESION SEPARADA.          *
090800     MOVE SPACES TO LINEA-INFRESU
090850     MOVE WK-RANK TO WK-ED-RANK
090900     MOVE ES-TOP-MEDIA (WK-RANK) TO WK-ED-PCT
091000     MOVE ES-TOP-GPA   (WK-RANK) TO WK-ED-GPA
091100     STRING '  ' WK-ED-RANK '. ' ES-TOP-STUDENT-ID (WK-RANK) '  '
091200            ES-TOP-STUDENT-NAME (WK-RANK) '  AVG ' WK-ED-PCT
091300            '%  GPA ' WK-ED-GPA
091400         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
091500     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
091600     .
091700******************************************************************
091800*    PASO 7: BUSQUEDA DE ALUMNOS, SOLO SI EL SWITCH UPSI-0 DEL   *
091900*    JCL ESTA ACTIVO (TARJETA DE PARAMETROS CON DATOS VALIDOS).  *
092000******************************************************************
092100 8000-BUSQUEDA.
092110*    EL PASO SOLO SE SALTA SI NO SE PIDIO BUSQUEDA; SI SE PIDIO,         *
092120*    SIEMPRE SE IMPRIME EL RESULTADO AUNQUE NO HAYA COINCIDENCIAS.       *
092200     IF BUSQUEDA-NO-SOLICITADA THEN
092300         DISPLAY 'BUSQUEDA NO SOLICITADA EN ESTA EJECUCION'
092400     ELSE
092410         CALL 'MODBUSCA' USING TABLA-ALUMNOS
092700                            WK-TOTAL-ALUMNOS
092800                            WK-CAMPO-BUSQUEDA
092900                            WK-PATRON-BUSQUEDA
093000                            WK-IGNORAR-MAYUSC
093100                            WK-BUSCA-SALIDA
093110         PERFORM 8100-IMPRIMIR-RESULTADOS-BUSQUEDA
093200     END-IF
093300     .
093600******************************************************************
093610*    RESULTADOS DE LA BUSQUEDA DEVUELTOS POR MODBUSCA: TOTALES     *
093620*    DE ALUMNOS ESCANEADOS Y COINCIDENCIAS, EL DETALLE DE CADA     *
093630*    COINCIDENCIA Y, SI SE PIDIO BUSQUEDA POR AREA, SU DISTRIB.    *
093640******************************************************************
093700 8100-IMPRIMIR-RESULTADOS-BUSQUEDA.
093800     MOVE SPACES TO LINEA-INFRESU
093900     MOVE 'STUDENT SEARCH RESULTS' TO LIN-INFRESU-TEXTO (1:22)
094000     WRITE LINEA-INFRESU AFTER ADVANCING TOP-OF-FORM
094100     MOVE SPACES TO LINEA-INFRESU
094200     MOVE BU-TOTAL-ESCANEADOS TO WK-ED-NUM
094300     STRING 'STUDENTS SCANNED..: ' WK-ED-NUM
094400         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
094500     WRITE LINEA-INFRESU AFTER ADVANCING 2 LINES
094600     MOVE SPACES TO LINEA-INFRESU
094700     MOVE BU-TOTAL-COINCIDENCIAS TO WK-ED-NUM
094800     STRING 'MATCHES FOUND.....: ' WK-ED-NUM
094900         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
095000     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
095100     IF BU-TOTAL-COINCIDENCIAS > 0 THEN
095200         PERFORM 8110-IMPRIMIR-COINCIDENCIA
095300             VARYING IX-RESULT FROM 1 BY 1
095400             UNTIL IX-RESULT > BU-TOTAL-COINCIDENCIAS
095500     END-IF
095600     IF BU-TOTAL-DISTRIB > 0 THEN
095700         PERFORM 8200-IMPRIMIR-DISTRIB-AREA
095800             VARYING IX-DISTRIB FROM 1 BY 1
095900             UNTIL IX-DISTRIB > BU-TOTAL-DISTRIB
096000     END-IF
096100     .
096200******************************************************************
096210*    UNA LINEA POR COINCIDENCIA DE LA BUSQUEDA: STUDENT-ID,        *
096220*    NOMBRE, EMAIL Y TELEFONO DESCOMPUESTO EN AREA Y RESTO.        *
096230******************************************************************
096300 8110-IMPRIMIR-COINCIDENCIA.
096325*    EL TELEFONO SE IMPRIME DESCOMPUESTO EN AREA Y RESTO (VIA            *
096350*    BU-PHONE-R) PARA QUE EL LISTADO SE LEA IGUAL QUE UN NUMERO          *
096375*    DE TELEFONO NORMAL, NO COMO UNA CADENA DE 15 POSICIONES.            *
096400     MOVE SPACES TO LINEA-INFRESU
096500     STRING '  ' BU-STUDENT-ID (IX-RESULT) '  '
096600            BU-STUDENT-NAME (IX-RESULT) '  '
096700            BU-STUDENT-EMAIL (IX-RESULT) '  ('
096750            BU-PHONE-AREA (IX-RESULT) ') ' BU-PHONE-RESTO (IX-RESULT)
096800         DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
096900     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
097000     .
097100******************************************************************
097110*    SOLO SE RELLENA CUANDO LA BUSQUEDA FUE POR TELEFONO O POR    *
097120*    EMAIL; UNA LINEA POR AREA (TELEFONO) O POR DOMINIO (EMAIL)   *
097130*    DISTINTO ENCONTRADO, CON SU CONTADOR.  REQ. GB-081.          *
097140******************************************************************
097200 8200-IMPRIMIR-DISTRIB-AREA.
097210*    LA CLAVE DE DISTRIBUCION TRAE EL DOMINIO COMPLETO PARA EMAIL,       *
097220*    PERO SOLO LOS 3 PRIMEROS DIGITOS (PREFIJO DE AREA) PARA             *
097230*    TELEFONO; DE AHI EL (1:3) EN LA RAMA DE ELSE.                       *
097300     MOVE SPACES TO LINEA-INFRESU
097400     MOVE BU-CONTADOR-DISTRIB (IX-DISTRIB) TO WK-ED-NUM
097410     IF BUSCAR-POR-EMAIL THEN
097420         STRING '  EMAIL DOMAIN ' BU-CLAVE-DISTRIB (IX-DISTRIB) ': '
097430                WK-ED-NUM
097440             DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
097450     ELSE
097500         STRING '  AREA CODE ' BU-CLAVE-DISTRIB (IX-DISTRIB) (1:3)
097600                ': ' WK-ED-NUM
097700             DELIMITED BY SIZE INTO LIN-INFRESU-TEXTO
097750     END-IF
097800     WRITE LINEA-INFRESU AFTER ADVANCING 1 LINE
097900     .
098000******************************************************************
098010*    CIERRE ORDENADO DE LOS SEIS FICHEROS Y FIN NORMAL DEL PASO.   *
098020******************************************************************
098100 9000-FIN.
098110*    LOS SEIS FICHEROS SE CIERRAN EN EL MISMO ORDEN EN QUE SE            *
098120*    ABRIERON EN 1100-ABRIR-FICHEROS.                                    *
098200     CLOSE STUDENT-FILE
098300     CLOSE GRADE-FILE
098400     CLOSE GRADE-TRANS-FILE
098500     CLOSE GRADE-EXTRACT
098600     CLOSE STUDENT-REPORT
098700     CLOSE SUMMARY-REPORT
098800     STOP RUN
098900     .
099000******************************************************************
099010*    PARRAFO DE ABORTO POR FILE STATUS DISTINTO DE LO ESPERADO;    *
099020*    NO CIERRA FICHEROS, SE CONFIA EN LA LIMPIEZA DEL JCL.         *
099030******************************************************************
099100 9900-ABORTAR.
099125*    SIN CIERRE DE FICHEROS A PROPOSITO: UN ABORTO POR FILE STATUS       *
099150*    YA INDICA QUE ALGO ANDA MAL CON EL ACCESO A DISCO, Y SE             *
099175*    PREFIERE DEJAR LA LIMPIEZA AL JCL.                                  *
099200     DISPLAY 'CCPRAC20 ABORTADO POR ERROR DE FICHERO'
099300     STOP RUN
099400     .
099500                                                                   
