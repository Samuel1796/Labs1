000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MODBUSCA.
000300 AUTHOR. DAVID MOYA.
000400 INSTALLATION. DEPARTAMENTO DE INFORMATICA - SECRETARIA ACADEMICA.
000500 DATE-WRITTEN. 19-FEB-1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECRETARIA ACADEMICA.
000800******************************************************************
000900*    DESCRIPCION: MODULO CALLED DESDE CCPRAC20, PARRAFO          *
001000*                 8000-BUSQUEDA.  BUSCA ALUMNOS POR PATRON DE    *
001100*                 STUDENT-ID (COMODINES '*' Y '?'), POR          *
001200*                 SUBCADENA DE NOMBRE/EMAIL (CON DISTRIBUCION    *
001250*                 POR DOMINIO EN EL CASO DEL EMAIL), O POR       *
001300*                 SUBCADENA DE TELEFONO (CON DISTRIBUCION POR    *
001400*                 PREFIJO DE AREA).  ADAPTADO DE LA PRACTICA     *
001500*                 CCPRAC04 (BUSQUEDA DE ALUMNOS POR COLEGIO).    *
001600******************************************************************
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    --------------------------------------------------------    *
001900*    19-FEB-1986  D.MOYA    VERSION ORIGINAL. ADAPTADO DE LA      *
002000*                           PRACTICA CCPRAC03/CCPRAC04.           *
002100*                           REQ. GB-011.                          *
002200*    17-OCT-1997  M.SOLER   SE AÑADE LA BUSQUEDA POR SUBCADENA    *
002300*                           DE NOMBRE Y EMAIL.  REQ. GB-021.      *
002400*    09-FEB-1999  M.SOLER   Y2K: REVISION DE RUTINA, SIN          *
002500*                           IMPACTO (NO MANEJA FECHAS).           *
002600*    12-MAY-2001  J.PRIETO  SE AÑADE LA BUSQUEDA POR COMODINES    *
002700*                           EN EL STUDENT-ID ('*' Y '?') Y LA     *
002800*                           DISTRIBUCION POR PREFIJO DE AREA      *
002900*                           DE TELEFONO.  REQ. GB-044.            *
003000*    03-JUL-2006  A.REYES   LA COMPARACION DE NOMBRE/EMAIL PASA   *
003100*                           A SER INSENSIBLE A MAYUS/MINUS.       *
003200*                           REQ. GB-069.                          *
003210*    22-JAN-2009  L.FUENTES SE AÑADE LA DISTRIBUCION POR DOMINIO  *
003220*                           DE EMAIL (ANALOGA A LA EXISTENTE POR  *
003230*                           PREFIJO DE AREA DE TELEFONO).  SE     *
003240*                           AMPLIA BU-CLAVE-DISTRIB A 20          *
003250*                           POSICIONES PARA ALOJAR EL DOMINIO.    *
003260*                           REQ. GB-081.                          *
003262*    05-SEP-2016  L.FUENTES 2100/3900/5000 REESCRITOS SIN GO TO;   *
003264*                           LAS SALIDAS A PARRAFO-EXIT PASAN A     *
003266*                           IF/ELSE ANIDADO.  REQ. GB-101.         *
003268*    11-MAR-2019  L.FUENTES CORRECCION EN 2100-COMPARAR-POSICION   *
003270*                           Y 3920-PROBAR-POSICION: EL THEN DE LA  *
003272*                           REVISION GB-101 HABIA QUEDADO A MITAD  *
003274*                           DE UNA CONDICION RELACIONAL DE DOS     *
003276*                           LINEAS, CORTANDO EL OPERANDO DERECHO.  *
003278*                           SE DESPLAZA EL THEN AL FINAL DE LA     *
003280*                           CONDICION COMPLETA.  REQ. GB-101.      *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
003910*--------------------------------------------------------------*
003920*    ALFABETOS PARA PLEGAR A MAYUSCULAS LOS CAMPOS DE NOMBRE,  *
003930*    EMAIL Y STUDENT-ID CUANDO WK-IGNORAR-MAYUSC VIENE A 'Y'.   *
003940*    EL AREA SE DIMENSIONA A 40 POSICIONES, LA MISMA LONGITUD   *
003950*    DEL CAMPO MAS LARGO QUE SE PLIEGA (STUDENT-EMAIL).         *
003960*--------------------------------------------------------------*
004000 01  WK-ALFABETOS.
004100     05  WK-MINUSCULAS            PIC X(40) VALUE
004200         'abcdefghijklmnopqrstuvwxyz             '.
004300     05  WK-MAYUSCULAS            PIC X(40) VALUE
004400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ             '.
004500
004510*--------------------------------------------------------------*
004520*    SUBINDICES Y LONGITUDES DE TRABAJO PARA EL BARRIDO         *
004530*    CARACTER A CARACTER DE LOS COMODINES '*'/'?' Y PARA LA     *
004540*    LOCALIZACION DE SUBCADENAS (NOMBRE/EMAIL/TELEFONO).        *
004550*--------------------------------------------------------------*
004600 01  WK-CONTADORES.
004700     05  WK-SUB                   PIC 9(02) COMP.
004800     05  WK-SUB-PATRON             PIC 9(02) COMP.
004900     05  WK-SUB-CAMPO             PIC 9(02) COMP.
005000     05  WK-LARGO-PATRON          PIC 9(02) COMP.
005100     05  WK-LARGO-CAMPO           PIC 9(02) COMP.
005150     05  WK-POS-ARROBA-EMAIL      PIC 9(02) COMP.
005170     05  WK-LARGO-DOMINIO         PIC 9(02) COMP.
005200     05  WK-POS-DISTRIB           PIC 9(04) COMP.
005220     05  WK-DOMINIO-EMAIL-MAY     PIC X(40).
005300
005305*--------------------------------------------------------------*
005320*    COPIAS EN MAYUSCULAS DE LOS CAMPOS QUE INTERVIENEN EN LA   *
005330*    COMPARACION (PATRON DE BUSQUEDA Y VALOR DE LA FILA).       *
005340*    WK-CAMPO-GENERICO-R PERMITE EXTRAER EL PREFIJO DE AREA     *
005350*    (3 POSICIONES) CUANDO SE BUSCA POR TELEFONO.               *
005360*--------------------------------------------------------------*
005400 01  WK-AREA-COMPARACION.
005500     05  WK-ID-MAY                PIC X(06).
005600     05  WK-PATRON-MAY            PIC X(06).
005700     05  WK-NOMBRE-MAY            PIC X(40).
005800     05  WK-EMAIL-MAY             PIC X(40).
005900     05  WK-PATRON-SUBCAD-MAY     PIC X(40).
006000     05  WK-CAMPO-GENERICO        PIC X(40).
006050     05  WK-CAMPO-GENERICO-R REDEFINES WK-CAMPO-GENERICO.
006060         10  WK-CG-AREA           PIC X(03).
006070         10  WK-CG-RESTO          PIC X(37).
006100
006110*--------------------------------------------------------------*
006120*    INDICADORES DE RESULTADO PARCIAL: COMODIN EVALUADO OK,     *
006130*    SUBCADENA ENCONTRADA, CLAVE DE DISTRIBUCION YA EXISTENTE   *
006140*    EN LA TABLA BU-DISTRIB.                                   *
006150*--------------------------------------------------------------*
006200 01  WK-SWITCHES.
006300     05  WK-COMODIN-SW            PIC X(01).
006400         88  SW-COMODIN-OK            VALUE 'S'.
006500         88  SW-COMODIN-NO-OK         VALUE 'N'.
006600     05  WK-SUBCAD-SW             PIC X(01).
006700         88  SW-SUBCAD-SI             VALUE 'S'.
006800         88  SW-SUBCAD-NO             VALUE 'N'.
006900     05  WK-DISTRIB-ENCONTRADA-SW PIC X(01).
007000         88  SW-DISTRIB-SI            VALUE 'S'.
007100         88  SW-DISTRIB-NO            VALUE 'N'.
007200
007210*--------------------------------------------------------------*
007220*    TABLA DE ALUMNOS EN MEMORIA, COMPARTIDA CON CCPRAC20 Y     *
007230*    RELLENA EN LA CARGA DE MAESTROS (PARRAFO 2000-CARGA-       *
007240*    ALUMNOS DEL PROGRAMA LLAMADOR).  SE RECIBE POR REFERENCIA, *
007250*    NO SE MODIFICA EN ESTE MODULO.                             *
007260*--------------------------------------------------------------*
007300 LINKAGE SECTION.
007400 01  TABLA-ALUMNOS.
007500     05  ALUMNO-TABLA OCCURS 1 TO 50 TIMES
007600                      DEPENDING ON WK-TOTAL-ALUMNOS
007700                      INDEXED BY IX-ALUMNO.
007800         10  TB-STUDENT-ID        PIC X(06).
007900         10  TB-STUDENT-NAME      PIC X(30).
008000         10  TB-STUDENT-EMAIL     PIC X(40).
008100         10  TB-STUDENT-PHONE     PIC X(15).
008200         10  TB-PHONE-R REDEFINES TB-STUDENT-PHONE.
008300             15  TB-PHONE-AREA        PIC X(03).
008400             15  TB-PHONE-RESTO       PIC X(12).
008500         10  FILLER               PIC X(29).
008600
008650*    TOTAL DE FILAS CARGADAS EN TABLA-ALUMNOS; GOBIERNA EL       *
008660*    DEPENDING ON DE ARRIBA Y EL LIMITE DEL PERFORM VARYING.     *
008700 01  WK-TOTAL-ALUMNOS              PIC 9(04) COMP.
008800
008900*--------------------------------------------------------------*
009000*    CAMPO DE BUSQUEDA: 'I' = STUDENT-ID (COMODINES), 'N' =     *
009100*    NOMBRE (SUBCADENA), 'E' = EMAIL (SUBCADENA), 'T' =         *
009200*    TELEFONO (SUBCADENA + DISTRIBUCION POR AREA).              *
009300*--------------------------------------------------------------*
009400 01  WK-CAMPO-BUSQUEDA             PIC X(01).
009500     88  BUSCAR-POR-ID                 VALUE 'I'.
009600     88  BUSCAR-POR-NOMBRE             VALUE 'N'.
009700     88  BUSCAR-POR-EMAIL              VALUE 'E'.
009800     88  BUSCAR-POR-TELEFONO           VALUE 'T'.
009900 01  WK-PATRON-BUSQUEDA            PIC X(40).
010000 01  WK-IGNORAR-MAYUSC             PIC X(01).
010100     88  IGNORAR-MAYUSC-SI             VALUE 'Y'.
010200
010300*--------------------------------------------------------------*
010400*    RESULTADO DE LA BUSQUEDA DEVUELTO A CCPRAC20: EL TOTAL DE  *
010500*    FILAS ESCANEADAS Y LA TABLA DE COINCIDENCIAS (ALUMNOS QUE  *
010520*    CUMPLEN EL CRITERIO).  CUANDO SE BUSCA POR TELEFONO,       *
010530*    BU-DISTRIB TRAE LA DISTRIBUCION DE COINCIDENCIAS POR       *
010540*    PREFIJO DE AREA; CUANDO SE BUSCA POR EMAIL, TRAE LA        *
010550*    DISTRIBUCION POR DOMINIO (LA SUBCADENA DEL EMAIL A PARTIR  *
010560*    DE LA '@').  REQ. GB-081.                                  *
010600 01  WK-BUSCA-SALIDA.
010700     05  BU-TOTAL-ESCANEADOS       PIC 9(04) COMP.
010800     05  BU-TOTAL-COINCIDENCIAS    PIC 9(04) COMP.
010900     05  BU-TOTAL-DISTRIB          PIC 9(04) COMP.
011000     05  BU-RESULTADOS OCCURS 1 TO 50 TIMES
011100                       DEPENDING ON BU-TOTAL-COINCIDENCIAS
011200                       INDEXED BY IX-RESULT.
011300         10  BU-STUDENT-ID         PIC X(06).
011400         10  BU-STUDENT-NAME       PIC X(30).
011500         10  BU-STUDENT-EMAIL      PIC X(40).
011600         10  BU-STUDENT-PHONE      PIC X(15).
011650         10  BU-PHONE-R REDEFINES BU-STUDENT-PHONE.
011660             15  BU-PHONE-AREA         PIC X(03).
011670             15  BU-PHONE-RESTO        PIC X(12).
011700     05  BU-DISTRIB OCCURS 1 TO 50 TIMES
011800                    DEPENDING ON BU-TOTAL-DISTRIB
011900                    INDEXED BY IX-DISTRIB.
012000         10  BU-CLAVE-DISTRIB      PIC X(20).
012100         10  BU-CONTADOR-DISTRIB   PIC 9(04) COMP.
012200
012300 PROCEDURE DIVISION USING TABLA-ALUMNOS
012400                           WK-TOTAL-ALUMNOS
012500                           WK-CAMPO-BUSQUEDA
012600                           WK-PATRON-BUSQUEDA
012700                           WK-IGNORAR-MAYUSC
012800                           WK-BUSCA-SALIDA.
012900                                                                   
013000 0000-MODBUSCA.
013100     MOVE 0 TO BU-TOTAL-ESCANEADOS
013200     MOVE 0 TO BU-TOTAL-COINCIDENCIAS
013300     MOVE 0 TO BU-TOTAL-DISTRIB
013400     IF WK-TOTAL-ALUMNOS = 0 THEN
013500         GOBACK
013600     END-IF
013700     PERFORM 1000-EXPLORAR-TABLA
013800         VARYING IX-ALUMNO FROM 1 BY 1
013900         UNTIL IX-ALUMNO > WK-TOTAL-ALUMNOS
014000     GOBACK
014100     .
014200******************************************************************
014300*    RECORRE CADA FILA DE LA TABLA Y APLICA EL CRITERIO DE       *
014400*    BUSQUEDA QUE CORRESPONDA AL CAMPO SOLICITADO.               *
014500******************************************************************
014600 1000-EXPLORAR-TABLA.
014700     ADD 1 TO BU-TOTAL-ESCANEADOS
014800     EVALUATE TRUE
014900         WHEN BUSCAR-POR-ID
015000             PERFORM 2000-COMPARAR-ID
015100         WHEN BUSCAR-POR-NOMBRE
015200             PERFORM 3000-COMPARAR-SUBCADENA-NOMBRE
015300         WHEN BUSCAR-POR-EMAIL
015400             PERFORM 3100-COMPARAR-SUBCADENA-EMAIL
015500         WHEN BUSCAR-POR-TELEFONO
015600             PERFORM 4000-COMPARAR-TELEFONO
015700     END-EVALUATE
015800     .
015900******************************************************************
016000*    COMPARACION DE STUDENT-ID CON COMODINES: '*' = CUALQUIER    *
016100*    SECUENCIA (INCLUIDA VACIA), '?' = EXACTAMENTE UN CARACTER.  *
016200*    EL PATRON DEBE CUBRIR EL STUDENT-ID COMPLETO.               *
016300******************************************************************
016400 2000-COMPARAR-ID.
016410*    EL STUDENT-ID SIEMPRE MIDE 6; SOLO LAS 6 PRIMERAS POSICIONES *
016420*    DEL PATRON DE BUSQUEDA SE TOMAN EN CUENTA PARA ESTE CRITERIO.*
016500     MOVE TB-STUDENT-ID (IX-ALUMNO) TO WK-ID-MAY
016600     MOVE WK-PATRON-BUSQUEDA (1:6)  TO WK-PATRON-MAY
016700     IF IGNORAR-MAYUSC-SI THEN
016800         INSPECT WK-ID-MAY CONVERTING WK-MINUSCULAS (1:26)
016900                                    TO WK-MAYUSCULAS (1:26)
017000         INSPECT WK-PATRON-MAY CONVERTING WK-MINUSCULAS (1:26)
017100                                       TO WK-MAYUSCULAS (1:26)
017200     END-IF
017210*    SW-COMODIN-OK ARRANCA EN 'SI' Y SOLO 2100-COMPARAR-POSICION   *
017220*    LO PUEDE PONER A 'NO'; EL BARRIDO NO SE INTERRUMPE AL FALLAR, *
017230*    PERO EL RESULTADO FINAL YA QUEDA DESCARTADO.                  *
017300     SET SW-COMODIN-OK TO TRUE
017400     MOVE 1 TO WK-SUB-CAMPO
017500     PERFORM 2100-COMPARAR-POSICION
017600         VARYING WK-SUB-PATRON FROM 1 BY 1 UNTIL WK-SUB-PATRON > 6
017610*    SOLO CUENTA COMO COINCIDENCIA SI EL COMODIN SIGUE OK Y EL     *
017620*    PATRON CONSUMIO EL STUDENT-ID COMPLETO (WK-SUB-CAMPO > 6).    *
017700     IF SW-COMODIN-OK AND WK-SUB-CAMPO > 6 THEN
017800         PERFORM 5000-ANADIR-RESULTADO
017900     END-IF
018000     .
018100******************************************************************
018200*    UN PASO DE LA COMPARACION CARACTER A CARACTER CON           *
018300*    COMODINES.  '*' CONSUME TODO LO QUE QUEDE DEL STUDENT-ID;   *
018400*    '?' CONSUME EXACTAMENTE UNA POSICION; CUALQUIER OTRO        *
018500*    CARACTER DEBE COINCIDIR LITERALMENTE.                       *
018600******************************************************************
018700 2100-COMPARAR-POSICION.
018710*    SI YA FALLO UNA POSICION ANTERIOR NO SE SIGUE EVALUANDO EL    *
018720*    RESTO DEL PATRON; EL IF EXTERIOR ACTUA COMO GUARDA.           *
018800     IF SW-COMODIN-OK THEN
018810*    '*' DA POR BUENO TODO LO QUE QUEDE DEL STUDENT-ID DE UNA      *
018820*    VEZ, FORZANDO WK-SUB-CAMPO A 7 PARA QUE NO QUEDEN POSICIONES  *
018830*    SIN CONSUMIR.                                                 *
018900         IF WK-PATRON-MAY (WK-SUB-PATRON:1) = '*' THEN
019000             MOVE 7 TO WK-SUB-CAMPO
019100         ELSE
019200             IF WK-SUB-CAMPO > 6 THEN
019300                 SET SW-COMODIN-NO-OK TO TRUE
019400             ELSE
019500                 IF WK-PATRON-MAY (WK-SUB-PATRON:1) = '?' THEN
019600                     ADD 1 TO WK-SUB-CAMPO
019700                 ELSE
019800                     IF WK-PATRON-MAY (WK-SUB-PATRON:1) NOT =
019850                        WK-ID-MAY (WK-SUB-CAMPO:1) THEN
019900                         SET SW-COMODIN-NO-OK TO TRUE
020000                     ELSE
020100                         ADD 1 TO WK-SUB-CAMPO
020200                     END-IF
020300                 END-IF
020400             END-IF
020500         END-IF
020600     END-IF
020700     .
021100******************************************************************
021200*    BUSQUEDA DE SUBCADENA EN EL NOMBRE (INSENSIBLE A MAYUS/     *
021300*    MINUS SI WK-IGNORAR-MAYUSC = 'Y').                          *
021400******************************************************************
021500 3000-COMPARAR-SUBCADENA-NOMBRE.
021600     MOVE TB-STUDENT-NAME (IX-ALUMNO) TO WK-NOMBRE-MAY
021700     MOVE WK-PATRON-BUSQUEDA          TO WK-PATRON-SUBCAD-MAY
021800     IF IGNORAR-MAYUSC-SI THEN
021900         INSPECT WK-NOMBRE-MAY CONVERTING WK-MINUSCULAS
022000                                       TO WK-MAYUSCULAS
022100         INSPECT WK-PATRON-SUBCAD-MAY CONVERTING WK-MINUSCULAS
022200                                              TO WK-MAYUSCULAS
022300     END-IF
022400     MOVE WK-NOMBRE-MAY TO WK-CAMPO-GENERICO
022500     PERFORM 3900-BUSCAR-SUBCADENA-GENERICA
022600     IF SW-SUBCAD-SI THEN
022700         PERFORM 5000-ANADIR-RESULTADO
022800     END-IF
022900     .
023000******************************************************************
023100*    BUSQUEDA DE SUBCADENA EN EL EMAIL (MISMA LOGICA QUE EL      *
023200*    NOMBRE) Y ACUMULACION DE LA DISTRIBUCION POR DOMINIO DE LOS *
023250*    EMAILS QUE COINCIDEN.  REQ. GB-081.                         *
023300******************************************************************
023400 3100-COMPARAR-SUBCADENA-EMAIL.
023500     MOVE TB-STUDENT-EMAIL (IX-ALUMNO) TO WK-EMAIL-MAY
023600     MOVE WK-PATRON-BUSQUEDA           TO WK-PATRON-SUBCAD-MAY
023700     IF IGNORAR-MAYUSC-SI THEN
023800         INSPECT WK-EMAIL-MAY CONVERTING WK-MINUSCULAS
023900                                      TO WK-MAYUSCULAS
024000         INSPECT WK-PATRON-SUBCAD-MAY CONVERTING WK-MINUSCULAS
024100                                              TO WK-MAYUSCULAS
024200     END-IF
024300     MOVE WK-EMAIL-MAY TO WK-CAMPO-GENERICO
024400     PERFORM 3900-BUSCAR-SUBCADENA-GENERICA
024500     IF SW-SUBCAD-SI THEN
024600         PERFORM 5000-ANADIR-RESULTADO
024650         PERFORM 4200-ACUMULAR-DISTRIB-EMAIL
024700     END-IF
024800     .
024900******************************************************************
025000*    RUTINA GENERICA DE BUSQUEDA DE SUBCADENA: RECORRE           *
025100*    WK-CAMPO-GENERICO BUSCANDO UNA OCURRENCIA COMPLETA DE       *
025200*    WK-PATRON-SUBCAD-MAY (SIN USAR FUNCIONES INTRINSECAS).      *
025300******************************************************************
025400 3900-BUSCAR-SUBCADENA-GENERICA.
025500     SET SW-SUBCAD-NO TO TRUE
025600     PERFORM 3910-CALCULAR-LARGOS
025700     IF WK-LARGO-PATRON NOT = 0 AND WK-LARGO-PATRON NOT > WK-LARGO-CAMPO
025750         THEN
025800         PERFORM 3920-PROBAR-POSICION
026000             VARYING WK-SUB FROM 1 BY 1
026100             UNTIL WK-SUB > (WK-LARGO-CAMPO - WK-LARGO-PATRON + 1)
026200                OR SW-SUBCAD-SI
026300     END-IF
026400     .
026700******************************************************************
026710*    EL AREA DE COMPARACION SIEMPRE MIDE 40, RELLENA DE BLANCOS    *
026720*    A LA DERECHA; LA LONGITUD "REAL" ES LA POSICION DEL ULTIMO    *
026730*    CARACTER NO-BLANCO, NUNCA LA CONSTANTE 40.                    *
026800 3910-CALCULAR-LARGOS.
026900     MOVE 40 TO WK-LARGO-CAMPO
027000     PERFORM 3911-RECORTAR-CAMPO
027100         VARYING WK-SUB FROM 40 BY -1
027200         UNTIL WK-SUB = 0 OR WK-CAMPO-GENERICO (WK-SUB:1) NOT = SPACE
027300     MOVE 40 TO WK-LARGO-PATRON
027400     PERFORM 3912-RECORTAR-PATRON
027500         VARYING WK-SUB FROM 40 BY -1
027600         UNTIL WK-SUB = 0 OR WK-PATRON-SUBCAD-MAY (WK-SUB:1) NOT = SPACE
027700     .
027800******************************************************************
027810*    UN PASO DEL BARRIDO DE DERECHA A IZQUIERDA QUE BUSCA EL     *
027820*    ULTIMO CARACTER NO-BLANCO DEL CAMPO, PARA DESCARTAR EL      *
027830*    RELLENO DE ESPACIOS AL CALCULAR SU LONGITUD REAL.           *
027840******************************************************************
027900 3911-RECORTAR-CAMPO.
028000     MOVE WK-SUB TO WK-LARGO-CAMPO
028100     SUBTRACT 1 FROM WK-LARGO-CAMPO
028200     .
028300******************************************************************
028310*    MISMO BARRIDO QUE 3911, PERO SOBRE EL PATRON DE BUSQUEDA.    *
028320******************************************************************
028400 3912-RECORTAR-PATRON.
028500     MOVE WK-SUB TO WK-LARGO-PATRON
028600     SUBTRACT 1 FROM WK-LARGO-PATRON
028700     .
028800******************************************************************
028810*    COMPARA EL PATRON CONTRA LA VENTANA DE WK-LARGO-PATRON       *
028820*    POSICIONES QUE ARRANCA EN WK-SUB DENTRO DEL CAMPO.           *
028830******************************************************************
028900 3920-PROBAR-POSICION.
029000     IF WK-CAMPO-GENERICO (WK-SUB:WK-LARGO-PATRON) =
029100        WK-PATRON-SUBCAD-MAY (1:WK-LARGO-PATRON) THEN
029200         SET SW-SUBCAD-SI TO TRUE
029300     END-IF
029400     .
029500******************************************************************
029600*    BUSQUEDA DE SUBCADENA EN EL TELEFONO Y ACUMULACION DE LA    *
029700*    DISTRIBUCION POR PREFIJO DE AREA (3 PRIMERAS POSICIONES)    *
029800*    DE LOS TELEFONOS QUE COINCIDEN.                             *
029900******************************************************************
030000 4000-COMPARAR-TELEFONO.
030010*    WK-CAMPO-GENERICO SE LIMPIA DE FORMA EXPLICITA: EL TELEFONO   *
030020*    SOLO OCUPA 15 POSICIONES, EL RESTO DEBE QUEDAR EN BLANCO O    *
030030*    3910-CALCULAR-LARGOS ARRASTRARIA BASURA DE LA FILA ANTERIOR.  *
030100     MOVE TB-STUDENT-PHONE (IX-ALUMNO) TO WK-CAMPO-GENERICO (1:15)
030200     MOVE SPACES TO WK-CAMPO-GENERICO (16:25)
030300     MOVE WK-PATRON-BUSQUEDA            TO WK-PATRON-SUBCAD-MAY
030400     PERFORM 3900-BUSCAR-SUBCADENA-GENERICA
030500     IF SW-SUBCAD-SI THEN
030600         PERFORM 5000-ANADIR-RESULTADO
030700         PERFORM 4100-ACUMULAR-DISTRIB-AREA
030800     END-IF
030900     .
031000******************************************************************
031100*    ACUMULA, EN BU-DISTRIB, EL CONTADOR CORRESPONDIENTE AL      *
031200*    PREFIJO DE AREA (TB-PHONE-AREA) DEL ALUMNO ENCONTRADO.      *
031300******************************************************************
031400 4100-ACUMULAR-DISTRIB-AREA.
031500     SET SW-DISTRIB-NO TO TRUE
031600     MOVE 0 TO WK-POS-DISTRIB
031610*    BU-DISTRIB SOLO SE RECORRE SI YA TIENE FILAS; LA PRIMERA      *
031620*    COINCIDENCIA DE CADA PREFIJO SIEMPRE CAE POR LA RAMA ELSE     *
031630*    DE ABAJO, QUE ABRE FILA NUEVA.                                *
031700     IF BU-TOTAL-DISTRIB > 0 THEN
031800         PERFORM 4110-BUSCAR-AREA
031900             VARYING IX-DISTRIB FROM 1 BY 1
032000             UNTIL IX-DISTRIB > BU-TOTAL-DISTRIB OR SW-DISTRIB-SI
032100     END-IF
032200     IF SW-DISTRIB-SI THEN
032300         ADD 1 TO BU-CONTADOR-DISTRIB (WK-POS-DISTRIB)
032400     ELSE
032410*    BU-DISTRIB TIENE LA MISMA CAPACIDAD (50) QUE TABLA-ALUMNOS;    *
032420*    SI SE LLENARA, LOS PREFIJOS SOBRANTES SIMPLEMENTE NO SE       *
032430*    CONTABILIZAN (NO ES UN ERROR QUE DETENGA LA BUSQUEDA).        *
032500         IF BU-TOTAL-DISTRIB < 50 THEN
032600             ADD 1 TO BU-TOTAL-DISTRIB
032700             MOVE TB-PHONE-AREA (IX-ALUMNO)
032800                 TO BU-CLAVE-DISTRIB (BU-TOTAL-DISTRIB)
032900             MOVE 1 TO BU-CONTADOR-DISTRIB (BU-TOTAL-DISTRIB)
033000         END-IF
033100     END-IF
033200     .
033300******************************************************************
033310*    BUSCA SI EL PREFIJO DE AREA DEL ALUMNO YA TIENE FILA EN     *
033320*    BU-DISTRIB; SI LA TIENE, WK-POS-DISTRIB QUEDA POSICIONADO   *
033330*    PARA QUE 4100 SOLO SUME 1 AL CONTADOR EXISTENTE.            *
033340******************************************************************
033400 4110-BUSCAR-AREA.
033500     IF BU-CLAVE-DISTRIB (IX-DISTRIB) = TB-PHONE-AREA (IX-ALUMNO) THEN
033600         SET SW-DISTRIB-SI TO TRUE
033700         MOVE IX-DISTRIB TO WK-POS-DISTRIB
033800     END-IF
033900     .
033910******************************************************************
033920*    LOCALIZA LA '@' DEL EMAIL Y ACUMULA, EN BU-DISTRIB, EL       *
033930*    CONTADOR CORRESPONDIENTE AL DOMINIO (SUBCADENA A PARTIR DE   *
033940*    LA '@') DEL ALUMNO ENCONTRADO.  REQ. GB-081.                 *
033950******************************************************************
033960 4200-ACUMULAR-DISTRIB-EMAIL.
033970     MOVE 0 TO WK-POS-ARROBA-EMAIL
033980     MOVE SPACES TO WK-DOMINIO-EMAIL-MAY
033990     PERFORM 4210-LOCALIZAR-ARROBA-EMAIL
034000         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 40
034010     IF WK-POS-ARROBA-EMAIL > 0 THEN
034020         MOVE 40 TO WK-LARGO-DOMINIO
034030         SUBTRACT WK-POS-ARROBA-EMAIL FROM WK-LARGO-DOMINIO
034040         IF WK-LARGO-DOMINIO > 0 THEN
034050             MOVE WK-EMAIL-MAY (WK-POS-ARROBA-EMAIL + 1:
034060                 WK-LARGO-DOMINIO) TO WK-DOMINIO-EMAIL-MAY
034070             PERFORM 4220-BUSCAR-DOMINIO
034080         END-IF
034090     END-IF
034100     .
034110******************************************************************
034120*    BARRIDO CARACTER A CARACTER DEL EMAIL PARA LOCALIZAR LA       *
034130*    POSICION DE LA PRIMERA '@' (MISMA TECNICA DE BARRIDO QUE EL   *
034140*    MODULO MODALUM2 USA EN SU VALIDACION DE ALTA DE ALUMNOS).     *
034150******************************************************************
034160 4210-LOCALIZAR-ARROBA-EMAIL.
034170     IF WK-POS-ARROBA-EMAIL = 0 AND WK-EMAIL-MAY (WK-SUB:1) = '@' THEN
034180         MOVE WK-SUB TO WK-POS-ARROBA-EMAIL
034190     END-IF
034200     .
034210******************************************************************
034220*    ACUMULA, EN BU-DISTRIB, EL CONTADOR CORRESPONDIENTE AL       *
034230*    DOMINIO DE EMAIL DEL ALUMNO ENCONTRADO (MISMA LOGICA QUE     *
034240*    4100/4110 PARA EL PREFIJO DE AREA DE TELEFONO).              *
034250******************************************************************
034260 4220-BUSCAR-DOMINIO.
034270     SET SW-DISTRIB-NO TO TRUE
034280     MOVE 0 TO WK-POS-DISTRIB
034290     IF BU-TOTAL-DISTRIB > 0 THEN
034300         PERFORM 4230-COMPARAR-DOMINIO
034310             VARYING IX-DISTRIB FROM 1 BY 1
034320             UNTIL IX-DISTRIB > BU-TOTAL-DISTRIB OR SW-DISTRIB-SI
034330     END-IF
034340     IF SW-DISTRIB-SI THEN
034350         ADD 1 TO BU-CONTADOR-DISTRIB (WK-POS-DISTRIB)
034360     ELSE
034370         IF BU-TOTAL-DISTRIB < 50 THEN
034380             ADD 1 TO BU-TOTAL-DISTRIB
034390             MOVE WK-DOMINIO-EMAIL-MAY (1:20)
034400                 TO BU-CLAVE-DISTRIB (BU-TOTAL-DISTRIB)
034410             MOVE 1 TO BU-CONTADOR-DISTRIB (BU-TOTAL-DISTRIB)
034420         END-IF
034430     END-IF
034440     .
034450******************************************************************
034460*    COMPARA EL DOMINIO DEL ALUMNO CONTRA LA CLAVE DE UNA FILA DE  *
034470*    BU-DISTRIB YA EXISTENTE.                                     *
034480******************************************************************
034490 4230-COMPARAR-DOMINIO.
034500     IF BU-CLAVE-DISTRIB (IX-DISTRIB) = WK-DOMINIO-EMAIL-MAY (1:20) THEN
034510         SET SW-DISTRIB-SI TO TRUE
034520         MOVE IX-DISTRIB TO WK-POS-DISTRIB
034530     END-IF
034540     .
034550******************************************************************
034560*    AÑADE EL ALUMNO ENCONTRADO A LA LISTA DE COINCIDENCIAS,     *
034570*    HASTA UN MAXIMO DE 50 (CAPACIDAD DE LA TABLA DE ALUMNOS).   *
034580******************************************************************
034590 5000-ANADIR-RESULTADO.
034595     IF BU-TOTAL-COINCIDENCIAS < 50 THEN
034600         ADD 1 TO BU-TOTAL-COINCIDENCIAS
034800         MOVE TB-STUDENT-ID    (IX-ALUMNO)
035000             TO BU-STUDENT-ID    (BU-TOTAL-COINCIDENCIAS)
035100         MOVE TB-STUDENT-NAME  (IX-ALUMNO)
035200             TO BU-STUDENT-NAME  (BU-TOTAL-COINCIDENCIAS)
035300         MOVE TB-STUDENT-EMAIL (IX-ALUMNO)
035400             TO BU-STUDENT-EMAIL (BU-TOTAL-COINCIDENCIAS)
035500         MOVE TB-STUDENT-PHONE (IX-ALUMNO)
035600             TO BU-STUDENT-PHONE (BU-TOTAL-COINCIDENCIAS)
035700     END-IF
035750     .
036000
