000100******************************************************************
000200*    COPYBOOK:    RNOTAS02                                       *
000300*    AUTOR:       DAVID MOYA                                     *
000400*    DESCRIPCION: LAYOUT DEL FICHERO DE NOTAS (GRADE-FILE /      *
000500*                 GRADE-EXTRACT). REGISTRO DE 80 BYTES.         *
000600*                 COMPARTIDO POR CCPRAC20 (FD) Y MODNOTA2        *
000700*                 (LINKAGE).                                     *
000800******************************************************************
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    --------------------------------------------------------    *
001100*    03-DIC-1991  D.MOYA    VERSION ORIGINAL, UNA NOTA POR        *
001200*                           ASIGNATURA FIJA (NOTA1..NOTA6).       *
001300*    14-JUN-1996  D.MOYA    PROYECTO GRADE-BATCH: SE SUSTITUYE    *
001400*                           POR REGISTRO DE NOTA UNICA CON        *
001500*                           IDENTIFICADOR GRD0nnnn. REQ. GB-014.  *
001600*    30-JUL-1997  M.SOLER   GRADE-VALUE PASA DE 9(03) A 9(03)V99  *
001700*                           PARA ADMITIR DECIMALES.  REQ. GB-022. *
001800*    11-FEB-1999  M.SOLER   Y2K: GRADE-DATE A 9(08) AAAAMMDD,     *
001900*                           ANTES ERA AAMMDD DE 2 CIFRAS DE ANO.  *
002000*                           REQ. GB-033.                          *
002100*    19-SEP-2001  J.PRIETO  REDEFINES DE GRADE-DATE PARA INFORMES *
002200*                           (DD-MM-AAAA) SIN RECALCULAR.          *
002300*                           REQ. GB-041.                          *
002400******************************************************************
002500 01  REG-NOTAS.
002600*--------------------------------------------------------------*
002700*    IDENTIFICADOR DE LA NOTA: 'GRD0' + SECUENCIAL, ASIGNADO    *
002800*    POR MODNOTA2 AL DAR DE ALTA UNA NOTA NUEVA.                *
002900*--------------------------------------------------------------*
003000     05  GRADE-ID                PIC X(08).
003100     05  GRADE-STUDENT-ID        PIC X(06).
003200     05  SUBJECT-NAME            PIC X(20).
003300*--------------------------------------------------------------*
003400*    TIPO DE ASIGNATURA: 'C' = CORE, 'E' = ELECTIVE. CUALQUIER  *
003500*    OTRO VALOR SE TRATA COMO ELECTIVE EN LOS SUBTOTALES DEL    *
003600*    INFORME DE ALUMNO (CCPRAC20 5210-ACUMULAR-SI-ES-DEL-       *
003650*    ALUMNO).                                                   *
003700*--------------------------------------------------------------*
003800     05  SUBJECT-TYPE            PIC X(01).
003900         88  SUBJECT-TYPE-CORE        VALUE 'C'.
004000         88  SUBJECT-TYPE-ELECTIVE    VALUE 'E'.
004100     05  GRADE-VALUE             PIC 9(03)V99.
004200*--------------------------------------------------------------*
004300*    FECHA EN QUE SE REGISTRO LA NOTA, AAAAMMDD. REDEFINIDA     *
004400*    ABAJO PARA IMPRIMIR DD-MM-AAAA SIN RECOMPONER LA FECHA.    *
004500*--------------------------------------------------------------*
004600     05  GRADE-DATE              PIC 9(08).
004700     05  GRADE-DATE-R REDEFINES GRADE-DATE.
004800         10  GRADE-DATE-AAAA     PIC 9(04).
004900         10  GRADE-DATE-MM       PIC 9(02).
005000         10  GRADE-DATE-DD       PIC 9(02).
005100     05  FILLER                  PIC X(32).
005200                                                                   
