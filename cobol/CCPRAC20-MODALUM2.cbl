000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MODALUM2.
000300 AUTHOR. DAVID MOYA.
000400 INSTALLATION. DEPARTAMENTO DE INFORMATICA - SECRETARIA ACADEMICA.
000500 DATE-WRITTEN. 14-JUN-1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECRETARIA ACADEMICA.
000800******************************************************************
000900*    DESCRIPCION: MODULO CALLED DESDE CCPRAC20. VALIDA EL ALTA   *
001000*                 DE UN ALUMNO (FORMATO DE EMAIL, DUPLICADO POR *
001100*                 NOMBRE+EMAIL), ASIGNA STUDENT-ID SECUENCIAL    *
001200*                 CUANDO VIENE EN BLANCO Y, SI ES VALIDO, DA DE  *
001300*                 ALTA LA FILA EN LA TABLA DE ALUMNOS EN MEMORIA.*
001400******************************************************************
001500*    HISTORIAL DE CAMBIOS                                        *
001600*    --------------------------------------------------------    *
001700*    14-JUN-1986  D.MOYA    VERSION ORIGINAL. ADAPTADO DE LOS     *
001800*                           MODULOS MODALUMN/MODNOTAS DE LA       *
001900*                           PRACTICA CCPRAC13.  REQ. GB-014.      *
002000*    02-MAR-1998  M.SOLER   SE AÑADE EL CONTROL DE DUPLICADOS     *
002100*                           POR NOMBRE+EMAIL.  REQ. GB-026.       *
002200*    09-FEB-1999  M.SOLER   Y2K: SIN IMPACTO, EL MODULO NO USA    *
002300*                           FECHAS.  REVISION DE RUTINA.          *
002400*    05-MAY-2003  J.PRIETO  COMPARACION DE DUPLICADOS PASA A SER  *
002500*                           INSENSIBLE A MAYUSCULAS/MINUSCULAS.   *
002600*                           REQ. GB-058.                          *
002700*    18-NOV-2009  A.REYES   TOPE DE TABLA (50 ALUMNOS) DEVUELVE   *
002800*                           CODIGO DE RETORNO '3' EN VEZ DE       *
002900*                           ABORTAR EL PROGRAMA.  REQ. GB-077.    *
002910*    05-SEP-2016  L.FUENTES 1000-VALIDAR-EMAIL REESCRITO SIN GO   *
002920*                           TO; LA SALIDA A 1000-EXIT PASA A      *
002930*                           IF/ELSE ANIDADO.  REQ. GB-101.        *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*--------------------------------------------------------------*
003800*    ALFABETOS PARA PASAR CADENAS A MAYUSCULAS ANTES DE         *
003900*    COMPARAR NOMBRE Y EMAIL (COMPARACION INSENSIBLE A CASE).   *
004000*--------------------------------------------------------------*
004100 01  WK-ALFABETOS.
004200     05  WK-MINUSCULAS           PIC X(26) VALUE
004300         'abcdefghijklmnopqrstuvwxyz'.
004400     05  WK-MAYUSCULAS           PIC X(26) VALUE
004500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004600     05  FILLER                  PIC X(08).
004700                                                                   
004800 01  WK-AREA-COMPARACION.
004900     05  WK-NOMBRE-ENT-MAY       PIC X(30).
005000     05  WK-EMAIL-ENT-MAY        PIC X(40).
005100     05  WK-NOMBRE-TAB-MAY       PIC X(30).
005200     05  WK-EMAIL-TAB-MAY        PIC X(40).
005300     05  FILLER                  PIC X(10).
005400
005410*--------------------------------------------------------------*
005420*    WK-POS-ARROBA Y WK-POS-PUNTO MARCAN, DENTRO DEL EMAIL, LA  *
005430*    POSICION DE LA '@' Y DEL '.' QUE LO SIGUE; SI ALGUNA DE    *
005440*    LAS DOS QUEDA EN CERO EL FORMATO SE RECHAZA (CODIGO '2').  *
005450*--------------------------------------------------------------*
005500 01  WK-CONTADORES-LOCALES.
005600     05  WK-SUB                  PIC 9(02)  COMP.
005700     05  WK-POS-ARROBA           PIC 9(02)  COMP.
005800     05  WK-POS-PUNTO            PIC 9(02)  COMP.
005900     05  WK-ENCONTRADO-SW        PIC X(01).
006000         88  SW-DUPLICADO-SI         VALUE 'S'.
006100         88  SW-DUPLICADO-NO         VALUE 'N'.
006200
006210*--------------------------------------------------------------*
006220*    EDITA WK-CONTADOR-ID (NUMERICO) A 3 CIFRAS CON CEROS A LA  *
006230*    IZQUIERDA PARA FORMAR EL STUDENT-ID 'STU' + WK-ID-EDITADO. *
006240*--------------------------------------------------------------*
006300 01  WK-ID-EDITADO               PIC 9(03).
006400     05  WK-ID-EDITADO-R REDEFINES WK-ID-EDITADO PIC X(03).
006500
006600 LINKAGE SECTION.
006700*--------------------------------------------------------------*
006800*    REGISTRO DE ALUMNO ENTRANTE.  SI STUDENT-ID VIENE EN       *
006900*    BLANCO, ESTE MODULO LE ASIGNA EL SIGUIENTE SECUENCIAL.     *
007000*--------------------------------------------------------------*
007100     COPY RALUMNOS.
007200                                                                   
007300*--------------------------------------------------------------*
007400*    TABLA DE ALUMNOS EN MEMORIA DEL PROGRAMA LLAMADOR.  SE     *
007500*    AMPLIA AQUI MISMO CUANDO EL ALTA ES VALIDA.                *
007600*--------------------------------------------------------------*
007700 01  TABLA-ALUMNOS.
007800     05  ALUMNO-TABLA OCCURS 1 TO 50 TIMES
007900                      DEPENDING ON WK-TOTAL-ALUMNOS
008000                      INDEXED BY IX-ALUMNO.
008100         10  TB-STUDENT-ID       PIC X(06).
008200         10  TB-STUDENT-NAME     PIC X(30).
008300         10  TB-STUDENT-AGE      PIC 9(03).
008400         10  TB-STUDENT-EMAIL    PIC X(40).
008500         10  TB-EMAIL-R REDEFINES TB-STUDENT-EMAIL.
008600             15  TB-EMAIL-USUARIO    PIC X(20).
008700             15  TB-EMAIL-DOMINIO    PIC X(20).
008800         10  TB-STUDENT-PHONE    PIC X(15).
008900         10  TB-PHONE-R REDEFINES TB-STUDENT-PHONE.
009000             15  TB-PHONE-AREA       PIC X(03).
009100             15  TB-PHONE-RESTO      PIC X(12).
009200         10  TB-STUDENT-TYPE     PIC X(01).
009300         10  TB-STUDENT-STATUS   PIC X(08).
009400         10  FILLER              PIC X(17).
009500
009510*    TOTAL ACTUAL DE FILAS EN TABLA-ALUMNOS; GOBIERNA EL          *
009520*    DEPENDING ON DE ARRIBA Y SE INCREMENTA AQUI AL DAR DE ALTA.  *
009600 01  WK-TOTAL-ALUMNOS            PIC 9(04) COMP.
009610*    ULTIMO SECUENCIAL ASIGNADO PARA 'STU' + WK-ID-EDITADO;       *
009620*    PERSISTE EN EL PROGRAMA LLAMADOR ENTRE LLAMADAS SUCESIVAS.   *
009700 01  WK-CONTADOR-ID              PIC 9(03) COMP.
009800*--------------------------------------------------------------*
009900*    CODIGO DE RETORNO: '0' ALTA CORRECTA, '1' ALUMNO           *
010000*    DUPLICADO, '2' EMAIL CON FORMATO INVALIDO, '3' TABLA DE    *
010100*    ALUMNOS LLENA.                                              *
010200*--------------------------------------------------------------*
010300 01  WK-COD-RETORNO               PIC X(01).
010400     88  RETORNO-ALTA-OK              VALUE '0'.
010500     88  RETORNO-DUPLICADO            VALUE '1'.
010600     88  RETORNO-EMAIL-INVALIDO       VALUE '2'.
010700     88  RETORNO-TABLA-LLENA          VALUE '3'.
010800                                                                   
010900 PROCEDURE DIVISION USING REG-ALUMNOS
011000                           TABLA-ALUMNOS
011100                           WK-TOTAL-ALUMNOS
011200                           WK-CONTADOR-ID
011300                           WK-COD-RETORNO.
011400
011410******************************************************************
011420*    PARRAFO PRINCIPAL: VALIDA EL EMAIL, DESCARTA DUPLICADOS,    *
011430*    COMPRUEBA CAPACIDAD DE LA TABLA Y, SI TODO ES CORRECTO,     *
011440*    ASIGNA EL STUDENT-ID Y DA DE ALTA LA FILA.  EL CODIGO DE    *
011450*    RETORNO QUEDA EN WK-COD-RETORNO PARA CCPRAC20.              *
011460******************************************************************
011500 0000-MODALUM2.
011510*    SE PARTE SIEMPRE DE '0' (ALTA CORRECTA); SOLO SE CAMBIA SI   *
011520*    ALGUNA DE LAS COMPROBACIONES SIGUIENTES LO RECHAZA.          *
011600     MOVE '0' TO WK-COD-RETORNO
011700     PERFORM 1000-VALIDAR-EMAIL
011710*    FORMATO DE EMAIL INCORRECTO: SE ABANDONA SIN TOCAR LA TABLA. *
011800     IF RETORNO-EMAIL-INVALIDO THEN
011900         GOBACK
012000     END-IF
012100     PERFORM 2000-BUSCAR-DUPLICADO
012110*    MISMO NOMBRE+EMAIL YA EN LA TABLA: SE RECHAZA EL ALTA.       *
012200     IF RETORNO-DUPLICADO THEN
012300         GOBACK
012400     END-IF
012410*    LA TABLA-ALUMNOS SOLO ADMITE 50 FILAS (OCCURS 1 TO 50); A    *
012420*    PARTIR DE AHI SE DEVUELVE '3' EN LUGAR DE ABORTAR.           *
012500     IF WK-TOTAL-ALUMNOS NOT < 50 THEN
012600         MOVE '3' TO WK-COD-RETORNO
012700         GOBACK
012800     END-IF
012810*    TODAS LAS COMPROBACIONES SUPERADAS: SE ASIGNA EL STUDENT-ID  *
012820*    SECUENCIAL (SI HACIA FALTA) Y SE DA DE ALTA LA FILA.         *
012900     PERFORM 3000-ASIGNAR-ID
013000     PERFORM 4000-ALTA-EN-TABLA
013100     GOBACK
013200     .
013300******************************************************************
013400*    VALIDA QUE EL EMAIL CONTENGA UNA '@' CON AL MENOS UN        *
013500*    CARACTER DELANTE Y UN '.' DETRAS DE LA '@'.                 *
013600******************************************************************
013700 1000-VALIDAR-EMAIL.
013800     MOVE 0 TO WK-POS-ARROBA
013900     MOVE 0 TO WK-POS-PUNTO
013910*    SIN '@' EN POSICION 2 O POSTERIOR NO HAY NOMBRE DE USUARIO   *
013920*    DELANTE; SE RECHAZA SIN BUSCAR EL PUNTO.                     *
014000     PERFORM 1100-BUSCAR-ARROBA
014100         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 40
014200     IF WK-POS-ARROBA < 2 THEN
014300         MOVE '2' TO WK-COD-RETORNO
014310     ELSE
014320*    EL '.' DEL DOMINIO SOLO SE BUSCA A PARTIR DE LA '@' YA        *
014330*    LOCALIZADA, NUNCA ANTES.                                     *
014400         PERFORM 1200-BUSCAR-PUNTO
014700             VARYING WK-SUB FROM WK-POS-ARROBA BY 1 UNTIL WK-SUB > 40
014710*    EL PUNTO DEBE EXISTIR Y CAER DESPUES DE LA '@'; SI NO, EL     *
014720*    DOMINIO NO TIENE FORMATO VALIDO.                             *
014800         IF WK-POS-PUNTO = 0 OR WK-POS-PUNTO NOT > WK-POS-ARROBA THEN
014900             MOVE '2' TO WK-COD-RETORNO
015000         END-IF
015010     END-IF
015100     .
015400******************************************************************
015410*    UN PASO DEL BARRIDO DE IZQUIERDA A DERECHA; GUARDA LA       *
015420*    POSICION DE LA PRIMERA '@' ENCONTRADA (SOLO LA PRIMERA).    *
015430******************************************************************
015500 1100-BUSCAR-ARROBA.
015510*    EN CUANTO WK-POS-ARROBA DEJA DE SER CERO YA NO SE VUELVE A    *
015520*    ENTRAR AQUI, AUNQUE EL PERFORM VARYING SIGA RECORRIENDO LAS   *
015530*    POSICIONES RESTANTES DEL CAMPO.                               *
015600     IF WK-POS-ARROBA = 0 THEN
015700         IF STUDENT-EMAIL (WK-SUB:1) = '@' THEN
015800             MOVE WK-SUB TO WK-POS-ARROBA
015900         END-IF
016000     END-IF
016100     .
016200******************************************************************
016210*    IGUAL QUE 1100, PERO BUSCA EL PRIMER '.' A PARTIR DE LA      *
016220*    POSICION DE LA '@' YA ENCONTRADA.                           *
016230******************************************************************
016300 1200-BUSCAR-PUNTO.
016310*    MISMA TECNICA DE "PARADA" QUE 1100-BUSCAR-ARROBA, PERO        *
016320*    ARRANCANDO EN LA POSICION DE LA '@' EN VEZ DE EN LA 1.        *
016400     IF WK-POS-PUNTO = 0 THEN
016500         IF STUDENT-EMAIL (WK-SUB:1) = '.' THEN
016600             MOVE WK-SUB TO WK-POS-PUNTO
016700         END-IF
016800     END-IF
016900     .
017000******************************************************************
017100*    BUSCA EN LA TABLA UN ALUMNO CON EL MISMO NOMBRE Y EL        *
017200*    MISMO EMAIL (COMPARACION INSENSIBLE A MAYUS/MINUS).        *
017300******************************************************************
017400 2000-BUSCAR-DUPLICADO.
017500     SET SW-DUPLICADO-NO TO TRUE
017510*    EL REGISTRO ENTRANTE SE PLIEGA A MAYUSCULAS UNA SOLA VEZ      *
017520*    AQUI, ANTES DEL BARRIDO, EN VEZ DE REPETIRLO EN CADA FILA.    *
017600     MOVE STUDENT-NAME  TO WK-NOMBRE-ENT-MAY
017700     MOVE STUDENT-EMAIL TO WK-EMAIL-ENT-MAY
017800     INSPECT WK-NOMBRE-ENT-MAY CONVERTING WK-MINUSCULAS
017900                                        TO WK-MAYUSCULAS
018000     INSPECT WK-EMAIL-ENT-MAY  CONVERTING WK-MINUSCULAS
018100                                        TO WK-MAYUSCULAS
018110*    CON LA TABLA VACIA NO HAY NADA QUE COMPARAR; EL BARRIDO SE   *
018120*    DETIENE EN CUANTO APARECE LA PRIMERA COINCIDENCIA.           *
018200     IF WK-TOTAL-ALUMNOS > 0 THEN
018300         PERFORM 2100-COMPARAR-FILA
018400             VARYING IX-ALUMNO FROM 1 BY 1
018500             UNTIL IX-ALUMNO > WK-TOTAL-ALUMNOS
018600                 OR SW-DUPLICADO-SI
018700     END-IF
018800     IF SW-DUPLICADO-SI THEN
018900         MOVE '1' TO WK-COD-RETORNO
019000     END-IF
019100     .
019200******************************************************************
019210*    PLIEGA NOMBRE Y EMAIL DE LA FILA ACTUAL A MAYUSCULAS Y LOS  *
019220*    COMPARA CONTRA LOS DEL REGISTRO ENTRANTE, YA PLEGADOS EN    *
019230*    2000-BUSCAR-DUPLICADO.                                     *
019240******************************************************************
019300 2100-COMPARAR-FILA.
019310*    SE EXIGEN NOMBRE Y EMAIL IGUALES A LA VEZ; UN NOMBRE REPETIDO *
019320*    CON OTRO EMAIL NO CUENTA COMO DUPLICADO.                      *
019400     MOVE TB-STUDENT-NAME (IX-ALUMNO)  TO WK-NOMBRE-TAB-MAY
019500     MOVE TB-STUDENT-EMAIL (IX-ALUMNO) TO WK-EMAIL-TAB-MAY
019600     INSPECT WK-NOMBRE-TAB-MAY CONVERTING WK-MINUSCULAS
019700                                        TO WK-MAYUSCULAS
019800     INSPECT WK-EMAIL-TAB-MAY  CONVERTING WK-MINUSCULAS
019900                                        TO WK-MAYUSCULAS
020000     IF WK-NOMBRE-TAB-MAY = WK-NOMBRE-ENT-MAY
020100        AND WK-EMAIL-TAB-MAY = WK-EMAIL-ENT-MAY THEN
020200         SET SW-DUPLICADO-SI TO TRUE
020300     END-IF
020400     .
020500******************************************************************
020600*    ASIGNA STUDENT-ID = 'STU' + SECUENCIAL DE 3 CIFRAS CUANDO   *
020700*    EL REGISTRO ENTRANTE NO TRAE YA UN IDENTIFICADOR.          *
020800******************************************************************
020900 3000-ASIGNAR-ID.
020910*    SI EL REGISTRO DE CARGA YA TRAE UN STUDENT-ID (ALTA MANUAL   *
020920*    DESDE TARJETA) SE RESPETA TAL CUAL Y NO SE TOCA EL CONTADOR. *
021000     IF STUDENT-ID OF REG-ALUMNOS = SPACES THEN
021100         ADD 1 TO WK-CONTADOR-ID
021200         MOVE WK-CONTADOR-ID TO WK-ID-EDITADO
021300         STRING 'STU' WK-ID-EDITADO-R
021400             DELIMITED BY SIZE INTO STUDENT-ID OF REG-ALUMNOS
021500     END-IF
021600     .
021700******************************************************************
021800*    AÑADE EL ALUMNO VALIDADO AL FINAL DE LA TABLA EN MEMORIA.   *
021900******************************************************************
022000 4000-ALTA-EN-TABLA.
022010*    ADD 1 ANTES DE MOVER: LA FILA SE ESCRIBE DIRECTAMENTE EN SU  *
022020*    POSICION FINAL DE LA TABLA, NO HAY FILA "DE TRABAJO" APARTE. *
022100     ADD 1 TO WK-TOTAL-ALUMNOS
022200     MOVE STUDENT-ID     OF REG-ALUMNOS
022300       TO TB-STUDENT-ID     (WK-TOTAL-ALUMNOS)
022400     MOVE STUDENT-NAME   OF REG-ALUMNOS
022500       TO TB-STUDENT-NAME   (WK-TOTAL-ALUMNOS)
022600     MOVE STUDENT-AGE    OF REG-ALUMNOS
022700       TO TB-STUDENT-AGE    (WK-TOTAL-ALUMNOS)
022800     MOVE STUDENT-EMAIL  OF REG-ALUMNOS
022900       TO TB-STUDENT-EMAIL  (WK-TOTAL-ALUMNOS)
023000     MOVE STUDENT-PHONE  OF REG-ALUMNOS
023100       TO TB-STUDENT-PHONE  (WK-TOTAL-ALUMNOS)
023200     MOVE STUDENT-TYPE   OF REG-ALUMNOS
023300       TO TB-STUDENT-TYPE   (WK-TOTAL-ALUMNOS)
023400     MOVE STUDENT-STATUS OF REG-ALUMNOS
023500       TO TB-STUDENT-STATUS (WK-TOTAL-ALUMNOS)
023600     MOVE '0' TO WK-COD-RETORNO
023700     .
023800                                                                   
