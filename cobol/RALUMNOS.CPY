000100******************************************************************
000200*    COPYBOOK:    RALUMNOS                                       *
000300*    AUTOR:       DAVID MOYA                                     *
000400*    DESCRIPCION: LAYOUT DEL FICHERO MAESTRO DE ALUMNOS          *
000500*                 (STUDENT-FILE). REGISTRO DE 120 BYTES.         *
000600*                 COMPARTIDO POR CCPRAC20 (FD) Y MODALUM2        *
000700*                 (LINKAGE).                                     *
000800******************************************************************
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    --------------------------------------------------------    *
001100*    03-DIC-1991  D.MOYA    VERSION ORIGINAL, FICHERO ALUMNOS     *
001200*                           CON NIF/NOMBRE/APELLIDOS/COLEGIO.     *
001300*    14-JUN-1996  D.MOYA    PROYECTO GRADE-BATCH: EL FICHERO      *
001400*                           ALUMNOS PASA A LLEVAR CALIFICACIONES  *
001500*                           -- SE AMPLIA A STUDENT-ID/EMAIL/      *
001600*                           TELEFONO/TIPO/ESTADO.  REQ. GB-014.   *
001700*    22-OCT-1998  M.SOLER   AMPLIADO STUDENT-STATUS A X(08) PARA  *
001800*                           ADMITIR 'GRADUATED'. REQ. GB-031.     *
001900*    09-FEB-1999  M.SOLER   AJUSTE Y2K: STUDENT-EMAIL Y TELEFONO  *
002000*                           NO LLEVABAN FECHA, SIN CAMBIO DE      *
002100*                           FORMATO. REVISION DE RUTINA.          *
002200*    05-MAY-2003  J.PRIETO  REDEFINES DE TELEFONO PARA OBTENER EL *
002300*                           PREFIJO DE AREA SIN PARTIR CADENA.    *
002400*                           REQ. GB-058.                          *
002500******************************************************************
002600 01  REG-ALUMNOS.
002700*--------------------------------------------------------------*
002800*    IDENTIFICADOR DEL ALUMNO: 'STU' + CONTADOR SECUENCIAL 3    *
002900*    DIGITOS, ASIGNADO POR MODALUM2 EN LA CARGA DE ALTAS.       *
003000*--------------------------------------------------------------*
003100     05  STUDENT-ID              PIC X(06).
003200*--------------------------------------------------------------*
003300*    NOMBRE COMPLETO DEL ALUMNO.                                *
003400*--------------------------------------------------------------*
003500     05  STUDENT-NAME            PIC X(30).
003600     05  STUDENT-AGE             PIC 9(03).
003700     05  STUDENT-EMAIL           PIC X(40).
003800*--------------------------------------------------------------*
003900*    TELEFONO DE CONTACTO. REDEFINIDO MAS ABAJO PARA OBTENER    *
004000*    EL PREFIJO DE AREA (3 PRIMERAS POSICIONES) SIN PARTIR LA   *
004100*    CADENA EN LA LOGICA DE BUSQUEDA (MODBUSCA).                *
004200*--------------------------------------------------------------*
004300     05  STUDENT-PHONE           PIC X(15).
004400     05  STUDENT-PHONE-R REDEFINES STUDENT-PHONE.
004500         10  STUDENT-PHONE-AREA  PIC X(03).
004600         10  STUDENT-PHONE-RESTO PIC X(12).
004700*--------------------------------------------------------------*
004800*    TIPO DE ALUMNO: 'R' = REGULAR, 'H' = HONORS.  EL UMBRAL DE *
004900*    APROBADO DEPENDE DE ESTE CAMPO (VER CCPRAC20, PARRAFO      *
005000*    5250-DETERMINAR-UMBRAL, LLAMADO DESDE 5100-CALCULAR-       *
005050*    MEDIAS).                                                   *
005100*--------------------------------------------------------------*
005200     05  STUDENT-TYPE            PIC X(01).
005300         88  STUDENT-TYPE-REGULAR     VALUE 'R'.
005400         88  STUDENT-TYPE-HONORS      VALUE 'H'.
005500*--------------------------------------------------------------*
005600*    ESTADO DE MATRICULA. UNICO VALOR VIVO HOY ES 'ACTIVE',     *
005700*    SE DEJA X(08) POR SI EL REGISTRO SE REUTILIZA CON OTROS    *
005800*    ESTADOS ('INACTIVE','GRADUATED').                          *
005900*--------------------------------------------------------------*
006000     05  STUDENT-STATUS          PIC X(08).
006100         88  STUDENT-STATUS-ACTIVE    VALUE 'ACTIVE'.
006200     05  FILLER                  PIC X(17).
006300                                                                   
