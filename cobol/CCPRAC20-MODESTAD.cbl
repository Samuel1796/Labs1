000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MODESTAD.
000300 AUTHOR. DAVID MOYA.
000400 INSTALLATION. DEPARTAMENTO DE INFORMATICA - SECRETARIA ACADEMICA.
000500 DATE-WRITTEN. 08-AGO-1987.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECRETARIA ACADEMICA.
000800******************************************************************
000900*    DESCRIPCION: MODULO CALLED DESDE CCPRAC20, PARRAFO          *
001000*                 7000-ESTADISTICAS.  CALCULA LA MEDIA, LA       *
001100*                 MEDIANA Y LA DESVIACION TIPICA POBLACIONAL DE  *
001200*                 LAS NOTAS DE LA CLASE, LA DISTRIBUCION POR      *
001300*                 LETRA Y EL RANKING DE LOS 3 MEJORES ALUMNOS     *
001400*                 POR MEDIA Y EQUIVALENCIA A GPA.                *
001500*                 ADAPTADO DE LA PRACTICA CCPRAC1E (TABLA DE      *
001600*                 COLEGIOS CON SEARCH ALL).                       *
001700******************************************************************
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    --------------------------------------------------------    *
002000*    08-AGO-1987  D.MOYA    VERSION ORIGINAL.  REQ. GB-023.       *
002100*    14-ENE-1998  M.SOLER   SE AÑADE EL CALCULO DE LA MEDIANA     *
002200*                           (ORDENACION POR BURBUJA SOBRE LA      *
002300*                           COPIA LOCAL DE NOTAS).  REQ. GB-025.  *
002400*    09-FEB-1999  M.SOLER   Y2K: REVISION DE RUTINA, SIN          *
002500*                           IMPACTO (NO MANEJA FECHAS).           *
002600*    21-JUN-2002  J.PRIETO  SE AÑADE LA TABLA DE EQUIVALENCIA     *
002700*                           A GPA Y EL RANKING DE LOS 3           *
002800*                           MEJORES ALUMNOS.  REQ. GB-047.        *
002900*    30-SEP-2008  A.REYES   DISTRIBUCION POR LETRA (A/B/C/D/F)    *
003000*                           CALCULADA EN EL MISMO BARRIDO QUE     *
003100*                           LA MEDIA.  REQ. GB-073.                *
003110*    22-ABR-2015  L.VIDAL   5110 COMPARABA EL STUDENT-ID DE LA    *
003120*                           NOTA CONTRA EL DEL ALUMNO SIN PLEGAR  *
003130*                           A MAYUSCULAS, IGUAL QUE YA SE CORRI-  *
003140*                           GIO EN CCPRAC20 Y MODNOTA2.           *
003150*                           REQ. GB-099.                          *
003160*    05-SEP-2016  L.FUENTES 3000/4200/5100/5900 REESCRITOS SIN    *
003170*                           GO TO; LAS SALIDAS A PARRAFO-EXIT     *
003180*                           PASAN A IF/ELSE ANIDADO O A PERFORM    *
003190*                           DEL PARRAFO DE LA RAMA PAR.  REQ.     *
003195*                           GB-101.                               *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003810*--------------------------------------------------------------*
003820*    SUBINDICES DE TRABAJO.  WK-SUB2 CUENTA LAS NOTAS DE UN     *
003830*    ALUMNO AL ACUMULAR SU MEDIA (5100/5110); WK-MITAD Y        *
003840*    WK-RANK GOBIERNAN LA MEDIANA Y EL TOP-3 RESPECTIVAMENTE.   *
003850*--------------------------------------------------------------*
003900 01  WK-CONTADORES.
004000     05  WK-SUB                   PIC 9(04) COMP.
004100     05  WK-SUB2                  PIC 9(04) COMP.
004200     05  WK-ALUMNOS-CON-MEDIA     PIC 9(04) COMP.
004300     05  WK-MITAD                 PIC 9(04) COMP.
004400     05  WK-RANK                  PIC 9(01) COMP.
004500
004510*--------------------------------------------------------------*
004520*    ACUMULADORES DE LA MEDIA Y LA DESVIACION TIPICA.  LOS      *
004530*    REDEFINES SIN DECIMALES (WK-SUMA-CUAD-R, WK-VARIANZA-R)    *
004540*    PERMITEN REDONDEAR A ENTERO ANTES DE EXTRAER LA RAIZ EN    *
004550*    4000-DESVIACION-TIPICA.                                   *
004560*--------------------------------------------------------------*
004600 01  WK-ACUMULADORES.
004700     05  WK-SUMA-NOTAS            PIC 9(07)V99.
004800     05  WK-SUMA-CUADRADOS        PIC 9(09)V99.
004900     05  WK-SUMA-CUAD-R REDEFINES WK-SUMA-CUADRADOS PIC 9(11).
005000     05  WK-DIFERENCIA            PIC S9(03)V99.
005100     05  WK-VARIANZA              PIC 9(07)V9999.
005200     05  WK-VARIANZA-R REDEFINES WK-VARIANZA PIC 9(11).
005300     05  WK-RESTO-PAR             PIC 9(04) COMP.
005400
005500*--------------------------------------------------------------*
005600*    COPIA LOCAL DE LOS VALORES DE NOTA, ORDENADA POR BURBUJA   *
005700*    PARA OBTENER LA MEDIANA.  CAPACIDAD IGUAL A LA TABLA DE     *
005800*    NOTAS DEL PROGRAMA LLAMADOR (500).                         *
005900*--------------------------------------------------------------*
006000 01  TABLA-ORDEN.
006100     05  TO-VALOR OCCURS 500 TIMES INDEXED BY IX-ORDEN
006200                                    ASCENDING KEY TO-NOTA.
006300         10  TO-NOTA              PIC 9(03)V99.
006400     05  TO-TEMPORAL              PIC 9(03)V99.
006500     05  WK-SWAP-SW               PIC X(01).
006600         88  SW-HUBO-CAMBIO           VALUE 'S'.
006700         88  SW-SIN-CAMBIO            VALUE 'N'.
006800                                                                   
006900*--------------------------------------------------------------*
007000*    TABLA LOCAL DE MEDIAS POR ALUMNO, USADA PARA EL RANKING.   *
007100*--------------------------------------------------------------*
007200 01  TABLA-MEDIAS.
007300     05  TM-ALUMNO OCCURS 1 TO 50 TIMES
007400                   DEPENDING ON WK-ALUMNOS-CON-MEDIA
007500                   INDEXED BY IX-MEDIA.
007600         10  TM-STUDENT-ID        PIC X(06).
007700         10  TM-STUDENT-NAME      PIC X(30).
007800         10  TM-MEDIA             PIC 9(03)V99.
007900         10  TM-MEDIA-R REDEFINES TM-MEDIA.
008000             15  TM-MEDIA-ENTERO      PIC 9(03).
008100             15  TM-MEDIA-DECIMAL     PIC 9(02).
008200         10  TM-GPA               PIC 9V99.
008300     05  FILLER                   PIC X(10).
008400                                                                   
008500 LINKAGE SECTION.
008510*--------------------------------------------------------------*
008520*    TABLAS DE NOTAS Y ALUMNOS, COMPARTIDAS CON CCPRAC20 Y      *
008530*    RECIBIDAS POR REFERENCIA (NO SE MODIFICAN AQUI, SALVO LA   *
008540*    COPIA LOCAL TABLA-ORDEN/TABLA-MEDIAS ANTERIORES).          *
008550*--------------------------------------------------------------*
008600 01  TABLA-NOTAS.
008700     05  NOTA-TABLA OCCURS 1 TO 500 TIMES
008800                    DEPENDING ON WK-TOTAL-NOTAS
008900                    INDEXED BY IX-NOTA.
009000         10  TB-GRADE-ID          PIC X(08).
009100         10  TB-GRADE-STUDENT-ID  PIC X(06).
009200         10  TB-SUBJECT-NAME      PIC X(20).
009300         10  TB-SUBJECT-TYPE      PIC X(01).
009400         10  TB-GRADE-VALUE       PIC 9(03)V99.
009500         10  TB-GRADE-DATE        PIC 9(08).
009600         10  FILLER               PIC X(32).
009700
009710*    TOTAL DE FILAS CARGADAS EN TABLA-NOTAS.                    *
009800 01  WK-TOTAL-NOTAS                PIC 9(04) COMP.
009900
010000 01  TABLA-ALUMNOS.
010100     05  ALUMNO-TABLA OCCURS 1 TO 50 TIMES
010200                      DEPENDING ON WK-TOTAL-ALUMNOS
010300                      INDEXED BY IX-ALUMNO.
010400         10  TB-STUDENT-ID        PIC X(06).
010500         10  TB-STUDENT-NAME      PIC X(30).
010600         10  FILLER               PIC X(84).
010700
010710*    TOTAL DE FILAS CARGADAS EN TABLA-ALUMNOS.                  *
010800 01  WK-TOTAL-ALUMNOS              PIC 9(04) COMP.
010900
011000*--------------------------------------------------------------*
011100*    ESTADISTICAS DEVUELTAS AL PROGRAMA LLAMADOR.               *
011200*--------------------------------------------------------------*
011300 01  WK-ESTAD-SALIDA.
011400     05  ES-CLASS-MEAN            PIC 9(03)V99.
011500     05  ES-CLASS-MEDIAN          PIC 9(03)V99.
011600     05  ES-CLASS-STDDEV          PIC 9(03)V99.
011700     05  ES-DIST-A                PIC 9(04) COMP.
011800     05  ES-DIST-B                PIC 9(04) COMP.
011900     05  ES-DIST-C                PIC 9(04) COMP.
012000     05  ES-DIST-D                PIC 9(04) COMP.
012100     05  ES-DIST-F                PIC 9(04) COMP.
012200     05  ES-TOP3 OCCURS 3 TIMES.
012300         10  ES-TOP-STUDENT-ID    PIC X(06).
012400         10  ES-TOP-STUDENT-NAME  PIC X(30).
012500         10  ES-TOP-MEDIA         PIC 9(03)V99.
012600         10  ES-TOP-GPA           PIC 9V99.
012650
012660*--------------------------------------------------------------*
012665*    ALFABETOS PARA LA COMPARACION DE STUDENT-ID INSENSIBLE A   *
012670*    MAYUSCULAS/MINUSCULAS ENTRE LA TABLA DE NOTAS Y LA TABLA   *
012675*    DE ALUMNOS AL ACUMULAR LA MEDIA (PARRAFO 5110).  ESTE      *
012680*    MISMO REQUISITO YA SE APLICA EN CCPRAC20 5210/5510 Y EN    *
012685*    MODNOTA2 1100/4010.  REQ. GB-099.                         *
012690*--------------------------------------------------------------*
012692 01  WK-ALFABETOS.
012694     05  WK-MINUSCULAS            PIC X(26) VALUE
012696         'abcdefghijklmnopqrstuvwxyz'.
012698     05  WK-MAYUSCULAS            PIC X(26) VALUE
012699         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012700 01  WK-AREA-COMPARACION-ID.
012702     05  WK-ID-NOTA-MAY           PIC X(06).
012704     05  WK-ID-ALUM-MAY           PIC X(06).
012706
012800 PROCEDURE DIVISION USING TABLA-NOTAS
012900                           WK-TOTAL-NOTAS
013000                           TABLA-ALUMNOS
013100                           WK-TOTAL-ALUMNOS
013200                           WK-ESTAD-SALIDA.
013300
013310******************************************************************
013320*    PARRAFO PRINCIPAL: INICIALIZA LA SALIDA Y, SI HAY NOTAS,     *
013330*    ENCADENA LOS CUATRO BARRIDOS (MEDIA+DISTRIBUCION, MEDIANA,   *
013340*    DESVIACION TIPICA Y RANKING) ANTES DE DEVOLVER EL CONTROL    *
013350*    A CCPRAC20 7000-ESTADISTICAS.                                *
013360******************************************************************
013400 0000-MODESTAD.
013410*    LA SALIDA SE INICIALIZA SIEMPRE, AUNQUE LUEGO NO HAYA NOTAS,  *
013420*    PARA QUE CCPRAC20 NO IMPRIMA CIFRAS DE UNA LLAMADA ANTERIOR.  *
013500     PERFORM 1000-INICIALIZAR-SALIDA
013600     IF WK-TOTAL-NOTAS = 0 THEN
013700         GOBACK
013800     END-IF
013810*    EL ORDEN IMPORTA: LA MEDIANA REORDENA TABLA-ORDEN (COPIA DE   *
013820*    LAS NOTAS), ASI QUE LA MEDIA Y LA DISTRIBUCION POR LETRA SE   *
013830*    CALCULAN PRIMERO, SOBRE EL ORDEN ORIGINAL DE LLEGADA.         *
013900     PERFORM 2000-MEDIA-Y-DISTRIBUCION
014000     PERFORM 3000-MEDIANA
014100     PERFORM 4000-DESVIACION-TIPICA
014200     PERFORM 5000-RANKING-ALUMNOS
014300     GOBACK
014400     .
014500******************************************************************
014510*    PONE A CERO TODAS LAS ESTADISTICAS DE SALIDA Y LIMPIA LAS    *
014520*    3 FILAS DEL TOP3, PARA QUE UNA LLAMADA CON POCOS ALUMNOS NO  *
014530*    DEJE BASURA DE UNA EJECUCION ANTERIOR.                      *
014540******************************************************************
014600 1000-INICIALIZAR-SALIDA.
014700     MOVE ZEROS TO ES-CLASS-MEAN ES-CLASS-MEDIAN ES-CLASS-STDDEV
014800     MOVE 0 TO ES-DIST-A ES-DIST-B ES-DIST-C ES-DIST-D ES-DIST-F
014900     MOVE 0 TO WK-ALUMNOS-CON-MEDIA
015000     PERFORM 1100-LIMPIAR-TOP3
015100         VARYING WK-RANK FROM 1 BY 1 UNTIL WK-RANK > 3
015200     .
015300******************************************************************
015310*    LIMPIA UNA FILA DEL TOP3 (INVOCADO 3 VECES DESDE 1000).       *
015320******************************************************************
015400 1100-LIMPIAR-TOP3.
015500     MOVE SPACES TO ES-TOP-STUDENT-ID (WK-RANK)
015600     MOVE SPACES TO ES-TOP-STUDENT-NAME (WK-RANK)
015700     MOVE ZEROS  TO ES-TOP-MEDIA (WK-RANK)
015800     MOVE ZEROS  TO ES-TOP-GPA (WK-RANK)
015900     .
016000******************************************************************
016100*    UN BARRIDO DE LA TABLA DE NOTAS ACUMULA LA SUMA PARA LA     *
016200*    MEDIA Y CLASIFICA CADA NOTA EN SU TRAMO DE LETRA (A/B/C/    *
016300*    D/F), Y DEJA CADA VALOR EN LA COPIA LOCAL PARA LA MEDIANA.  *
016400******************************************************************
016500 2000-MEDIA-Y-DISTRIBUCION.
016600     MOVE ZEROS TO WK-SUMA-NOTAS
016700     PERFORM 2100-PROCESAR-NOTA
016800         VARYING IX-NOTA FROM 1 BY 1 UNTIL IX-NOTA > WK-TOTAL-NOTAS
016900     DIVIDE WK-SUMA-NOTAS BY WK-TOTAL-NOTAS GIVING ES-CLASS-MEAN
017000         ROUNDED
017100     .
017200******************************************************************
017300 2100-PROCESAR-NOTA.
017310*    LOS TRAMOS SE EVALUAN DE MAYOR A MENOR CON "NOT <" PARA QUE   *
017320*    CADA NOTA CAIGA EN EL PRIMER TRAMO QUE CUMPLE, SIN NECESIDAD  *
017330*    DE COMPROBAR EL LIMITE SUPERIOR DE CADA UNO.                 *
017400     ADD TB-GRADE-VALUE (IX-NOTA) TO WK-SUMA-NOTAS
017500     MOVE TB-GRADE-VALUE (IX-NOTA) TO TO-NOTA (IX-NOTA)
017600     EVALUATE TRUE
017700         WHEN TB-GRADE-VALUE (IX-NOTA) NOT < 90
017800             ADD 1 TO ES-DIST-A
017900         WHEN TB-GRADE-VALUE (IX-NOTA) NOT < 80
018000             ADD 1 TO ES-DIST-B
018100         WHEN TB-GRADE-VALUE (IX-NOTA) NOT < 70
018200             ADD 1 TO ES-DIST-C
018300         WHEN TB-GRADE-VALUE (IX-NOTA) NOT < 60
018400             ADD 1 TO ES-DIST-D
018500         WHEN OTHER
018600             ADD 1 TO ES-DIST-F
018700     END-EVALUATE
018800     .
018900******************************************************************
019000*    ORDENA LA COPIA LOCAL DE NOTAS POR EL METODO DE LA          *
019100*    BURBUJA Y TOMA EL VALOR CENTRAL (O LA MEDIA DE LOS DOS      *
019200*    CENTRALES SI EL NUMERO DE NOTAS ES PAR).                    *
019300******************************************************************
019400 3000-MEDIANA.
019410*    SW-HUBO-CAMBIO SE FIJA EN TRUE ANTES DE LA PRIMERA PASADA     *
019420*    PARA QUE EL PERFORM UNTIL SIEMPRE EJECUTE AL MENOS UNA VEZ.   *
019500     SET SW-HUBO-CAMBIO TO TRUE
019600     PERFORM 3100-PASADA-BURBUJA UNTIL SW-SIN-CAMBIO
019700     DIVIDE WK-TOTAL-NOTAS BY 2 GIVING WK-MITAD
019800         REMAINDER WK-RESTO-PAR
019810*    CANTIDAD PAR DE NOTAS: LA MEDIANA ES LA MEDIA DE LAS DOS      *
019820*    CENTRALES (3000-CALCULAR-PAR).  CANTIDAD IMPAR: LA MEDIANA    *
019830*    ES LA NOTA CENTRAL TAL CUAL, SIN CALCULO ADICIONAL.           *
019900     IF WK-RESTO-PAR = 0 THEN
020000         PERFORM 3000-CALCULAR-PAR
020100     ELSE
020200         ADD 1 TO WK-MITAD
020300         MOVE TO-NOTA (WK-MITAD) TO ES-CLASS-MEDIAN
020400     END-IF
020500     .
020600 3000-CALCULAR-PAR.
020610*    WK-MITAD Y WK-MITAD+1 SON LAS DOS POSICIONES CENTRALES DE     *
020620*    TABLA-ORDEN YA ORDENADA ASCENDENTEMENTE POR 3100/3110.        *
020700     ADD TO-NOTA (WK-MITAD) TO-NOTA (WK-MITAD + 1)
020800         GIVING WK-DIFERENCIA
020900     DIVIDE WK-DIFERENCIA BY 2 GIVING ES-CLASS-MEDIAN ROUNDED
021000     .
021300******************************************************************
021310*    UNA PASADA COMPLETA DE LA BURBUJA SOBRE TABLA-ORDEN.         *
021320*    SW-SIN-CAMBIO SE FIJA EN TRUE AL ENTRAR Y SOLO SE MANTIENE   *
021330*    SI NINGUN PAR NECESITO INTERCAMBIO (3110).                   *
021400 3100-PASADA-BURBUJA.
021500     SET SW-SIN-CAMBIO TO TRUE
021600     PERFORM 3110-COMPARAR-PAR
021700         VARYING IX-ORDEN FROM 1 BY 1
021800         UNTIL IX-ORDEN NOT < WK-TOTAL-NOTAS
021900     .
022000******************************************************************
022010*    INTERCAMBIA EL PAR IX-ORDEN / IX-ORDEN+1 SI ESTAN FUERA DE   *
022020*    ORDEN ASCENDENTE.                                           *
022030******************************************************************
022100 3110-COMPARAR-PAR.
022200     IF TO-NOTA (IX-ORDEN) > TO-NOTA (IX-ORDEN + 1) THEN
022300         MOVE TO-NOTA (IX-ORDEN)     TO TO-TEMPORAL
022400         MOVE TO-NOTA (IX-ORDEN + 1) TO TO-NOTA (IX-ORDEN)
022500         MOVE TO-TEMPORAL            TO TO-NOTA (IX-ORDEN + 1)
022600         SET SW-HUBO-CAMBIO TO TRUE
022700     END-IF
022800     .
022900******************************************************************
023000*    DESVIACION TIPICA POBLACIONAL: RAIZ DE LA MEDIA DE LOS      *
023100*    CUADRADOS DE LAS DIFERENCIAS A LA MEDIA.  SE APROXIMA LA    *
023200*    RAIZ POR EL METODO DE NEWTON, SIN USAR FUNCIONES            *
023300*    INTRINSECAS.                                                *
023400******************************************************************
023500 4000-DESVIACION-TIPICA.
023600     MOVE ZEROS TO WK-SUMA-CUADRADOS
023700     PERFORM 4100-ACUMULAR-CUADRADO
023800         VARYING IX-NOTA FROM 1 BY 1 UNTIL IX-NOTA > WK-TOTAL-NOTAS
023900     DIVIDE WK-SUMA-CUADRADOS BY WK-TOTAL-NOTAS
024000         GIVING WK-VARIANZA ROUNDED
024100     PERFORM 4200-RAIZ-NEWTON
024200     .
024300******************************************************************
024400 4100-ACUMULAR-CUADRADO.
024500     COMPUTE WK-DIFERENCIA ROUNDED =
024600             TB-GRADE-VALUE (IX-NOTA) - ES-CLASS-MEAN
024700     COMPUTE WK-SUMA-CUADRADOS ROUNDED =
024800             WK-SUMA-CUADRADOS + (WK-DIFERENCIA * WK-DIFERENCIA)
024900     .
025000******************************************************************
025100*    RAIZ CUADRADA DE WK-VARIANZA POR APROXIMACIONES SUCESIVAS   *
025200*    DE NEWTON-RAPHSON (10 ITERACIONES SON SUFICIENTES PARA EL   *
025300*    RANGO DE NOTAS 0-100).                                      *
025400******************************************************************
025500 4200-RAIZ-NEWTON.
025510*    LA SEMILLA DE PARTIDA ES LA PROPIA VARIANZA; CON VARIANZA     *
025520*    CERO (TODAS LAS NOTAS IGUALES) NO HAY NADA QUE ITERAR.        *
025600     MOVE WK-VARIANZA TO ES-CLASS-STDDEV
025700     IF WK-VARIANZA NOT = ZERO THEN
025800         PERFORM 4210-ITERAR-NEWTON
026000             VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 10
026100     END-IF
026200     .
026500******************************************************************
026600 4210-ITERAR-NEWTON.
026610*    UNA ITERACION DE NEWTON-RAPHSON PARA LA RAIZ: X(N+1) =        *
026620*    (X(N) + VARIANZA/X(N)) / 2.  LA GUARDA EVITA UNA DIVISION      *
026630*    POR CERO SI UNA ITERACION ANTERIOR DEJARA EL VALOR EN CERO.   *
026700     IF ES-CLASS-STDDEV NOT = ZERO THEN
026800         COMPUTE ES-CLASS-STDDEV ROUNDED =
026900             (ES-CLASS-STDDEV + (WK-VARIANZA / ES-CLASS-STDDEV))
027000             / 2
027100     END-IF
027200     .
027300******************************************************************
027400*    CALCULA LA MEDIA POR ALUMNO (SOLO LOS QUE TIENEN ALGUNA     *
027500*    NOTA), SU EQUIVALENCIA A GPA, Y DETERMINA LOS 3 MEJORES     *
027600*    POR MEDIA DESCENDENTE.  SOLO ENTRAN EN EL RANKING LOS       *
027700*    ALUMNOS CON MEDIA MAYOR QUE CERO.                           *
027800******************************************************************
027900 5000-RANKING-ALUMNOS.
028000     PERFORM 5100-CALCULAR-MEDIA-ALUMNO
028100         VARYING IX-ALUMNO FROM 1 BY 1
028200         UNTIL IX-ALUMNO > WK-TOTAL-ALUMNOS
028300     PERFORM 5900-SELECCIONAR-TOP
028400         VARYING WK-RANK FROM 1 BY 1 UNTIL WK-RANK > 3
028500     .
028600******************************************************************
028700 5100-CALCULAR-MEDIA-ALUMNO.
028800     MOVE ZEROS TO WK-SUMA-NOTAS
028900     MOVE 0     TO WK-SUB2
029000     PERFORM 5110-ACUMULAR-SI-COINCIDE
029100         VARYING IX-NOTA FROM 1 BY 1
029200         UNTIL IX-NOTA > WK-TOTAL-NOTAS
029210*    WK-SUB2 ES EL NUMERO DE NOTAS QUE 5110 ENCONTRO PARA ESTE     *
029220*    ALUMNO; EN CERO, EL ALUMNO NO ENTRA EN LA TABLA TM-ALUMNO NI  *
029230*    EN EL RANKING, PARA NO DIVIDIR POR CERO NI SALIR CON MEDIA 0. *
029300     IF WK-SUB2 NOT = 0 THEN
029400         ADD 1 TO WK-ALUMNOS-CON-MEDIA
029600         MOVE TB-STUDENT-ID   (IX-ALUMNO)
029700             TO TM-STUDENT-ID   (WK-ALUMNOS-CON-MEDIA)
029800         MOVE TB-STUDENT-NAME (IX-ALUMNO)
029900             TO TM-STUDENT-NAME (WK-ALUMNOS-CON-MEDIA)
030000         DIVIDE WK-SUMA-NOTAS BY WK-SUB2
030100             GIVING TM-MEDIA (WK-ALUMNOS-CON-MEDIA) ROUNDED
030200         PERFORM 5200-CONVERTIR-GPA
030300     END-IF
030400     .
030700******************************************************************
030720*    COMPARACION INSENSIBLE A MAYUSCULAS/MINUSCULAS, PARA QUE    *
030740*    LA MEDIA DEL ALUMNO NO PIERDA NOTAS CUYO STUDENT-ID LLEGO   *
030760*    EN MINUSCULAS DESDE LA IMPORTACION.  REQ. GB-099.           *
030780******************************************************************
030800 5110-ACUMULAR-SI-COINCIDE.
030820     MOVE TB-GRADE-STUDENT-ID (IX-NOTA) TO WK-ID-NOTA-MAY
030840     INSPECT WK-ID-NOTA-MAY CONVERTING WK-MINUSCULAS
030860                                     TO WK-MAYUSCULAS
030880     MOVE TB-STUDENT-ID (IX-ALUMNO) TO WK-ID-ALUM-MAY
030885     INSPECT WK-ID-ALUM-MAY CONVERTING WK-MINUSCULAS
030890                                     TO WK-MAYUSCULAS
030900     IF WK-ID-NOTA-MAY = WK-ID-ALUM-MAY THEN
031000         ADD TB-GRADE-VALUE (IX-NOTA) TO WK-SUMA-NOTAS
031100         ADD 1 TO WK-SUB2
031200     END-IF
031300     .
031400******************************************************************
031500*    TABLA DE EQUIVALENCIA MEDIA -> GPA (ESCALA 0.0 A 4.0).      *
031600******************************************************************
031700 5200-CONVERTIR-GPA.
031800     EVALUATE TRUE
031900         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 93
032000             MOVE 4.0 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
032100         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 90
032200             MOVE 3.7 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
032300         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 87
032400             MOVE 3.3 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
032500         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 83
032600             MOVE 3.0 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
032700         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 80
032800             MOVE 2.7 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
032900         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 77
033000             MOVE 2.3 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
033100         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 73
033200             MOVE 2.0 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
033300         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 70
033400             MOVE 1.7 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
033500         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 67
033600             MOVE 1.3 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
033700         WHEN TM-MEDIA (WK-ALUMNOS-CON-MEDIA) NOT < 60
033800             MOVE 1.0 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
033900         WHEN OTHER
034000             MOVE 0.0 TO TM-GPA (WK-ALUMNOS-CON-MEDIA)
034100     END-EVALUATE
034200     .
034300******************************************************************
034400*    BUSCA, EN CADA PASADA, EL ALUMNO DE MAYOR MEDIA QUE TODAVIA *
034500*    NO HA SIDO COLOCADO EN EL RANKING Y LO COLOCA EN LA         *
034600*    POSICION WK-RANK.  SOLO SE CONSIDERAN MEDIAS MAYORES QUE    *
034700*    CERO.                                                       *
034800******************************************************************
034900 5900-SELECCIONAR-TOP.
035000     MOVE 0 TO WK-SUB
035100     IF WK-ALUMNOS-CON-MEDIA NOT = 0 THEN
035200         PERFORM 5910-BUSCAR-MAYOR
035400             VARYING IX-MEDIA FROM 1 BY 1
035500             UNTIL IX-MEDIA > WK-ALUMNOS-CON-MEDIA
035600         IF WK-SUB NOT = 0 THEN
035700             MOVE TM-STUDENT-ID   (WK-SUB) TO ES-TOP-STUDENT-ID (WK-RANK)
035750             MOVE TM-STUDENT-NAME (WK-SUB)
035760                 TO ES-TOP-STUDENT-NAME (WK-RANK)
036000             MOVE TM-MEDIA        (WK-SUB) TO ES-TOP-MEDIA (WK-RANK)
036100             MOVE TM-GPA          (WK-SUB) TO ES-TOP-GPA (WK-RANK)
036200             MOVE ZEROS TO TM-MEDIA (WK-SUB)
036300         END-IF
036400     END-IF
036500     .
036800******************************************************************
036900 5910-BUSCAR-MAYOR.
037000     IF TM-MEDIA (IX-MEDIA) > ZERO THEN
037100         IF WK-SUB = 0 THEN
037200             MOVE IX-MEDIA TO WK-SUB
037300         ELSE
037400             IF TM-MEDIA (IX-MEDIA) > TM-MEDIA (WK-SUB) THEN
037500                 MOVE IX-MEDIA TO WK-SUB
037600             END-IF
037700         END-IF
037800     END-IF
037900     .
038000                                                                   
