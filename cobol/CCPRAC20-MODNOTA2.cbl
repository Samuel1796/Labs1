000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MODNOTA2.
000300 AUTHOR. DAVID MOYA.
000400 INSTALLATION. DEPARTAMENTO DE INFORMATICA - SECRETARIA ACADEMICA.
000500 DATE-WRITTEN. 14-JUN-1986.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SECRETARIA ACADEMICA.
000800******************************************************************
000900*    DESCRIPCION: MODULO CALLED DESDE CCPRAC20, PARRAFO          *
001000*                 4000-IMPORTAR-NOTAS.  VALIDA UNA TRANSACCION   *
001100*                 DE CARGA DE NOTAS (ALUMNO EXISTE, TIPO DE      *
001200*                 ASIGNATURA, RANGO DE NOTA, DUPLICADO) Y, SI    *
001300*                 PROCEDE, DA DE ALTA O SOBREESCRIBE LA NOTA EN  *
001400*                 LA TABLA DE NOTAS EN MEMORIA.                  *
001500******************************************************************
001600*    HISTORIAL DE CAMBIOS                                        *
001700*    --------------------------------------------------------    *
001800*    14-JUN-1986  D.MOYA    VERSION ORIGINAL. ADAPTADO DEL        *
001900*                           MODULO MODNOTAS DE LA PRACTICA        *
002000*                           CCPRAC13.  REQ. GB-014.                *
002100*    02-MAR-1998  M.SOLER   SE AÑADE EL TRATAMIENTO DE            *
002200*                           SOBREESCRITURA (TRN-OVERWRITE).       *
002300*                           REQ. GB-026.                          *
002400*    30-JUL-1997  M.SOLER   GRADE-VALUE PASA A ADMITIR DECIMALES  *
002500*                           (9(03)V99).  REQ. GB-022.             *
002600*    09-FEB-1999  M.SOLER   Y2K: GRADE-DATE DE ALTA SE TOMA DEL   *
002700*                           PARAMETRO WK-FECHA-EJEC EN FORMATO    *
002800*                           AAAAMMDD (4 CIFRAS DE ANO).           *
002900*                           REQ. GB-033.                          *
003000*    11-ABR-2005  A.REYES   EL MOTIVO DE RECHAZO SE DEVUELVE EN   *
003100*                           TEXTO (WK-MOTIVO-RECHAZO) PARA EL     *
003200*                           RESUMEN DE IMPORTACION.  REQ. GB-064. *
003210*    22-ABR-2015  L.VIDAL   1100 Y 4010 COMPARABAN STUDENT-ID Y   *
003220*                           SUBJECT-TYPE SIN PLEGAR A MAYUSCULAS;*
003230*                           EL ALFABETO WK-MINUSCULAS/MAYUSCULAS  *
003240*                           SOLO LLEGABA HASTA LA 'T' Y SE         *
003250*                           AMPLIA A LAS 26 LETRAS.  REQ. GB-098. *
003260*    05-SEP-2016  L.FUENTES 5000-ALTA-NOTA REESCRITO SIN GO TO;   *
003270*                           LA SALIDA A 5000-EXIT PASA A IF/ELSE  *
003280*                           ANIDADO.  REQ. GB-101.                *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
003910*--------------------------------------------------------------*
003920*    WK-ID-NOTA-EDITADO EDITA EL SECUENCIAL DE GRADE-ID;        *
003930*    WK-POS-DUPLICADO GUARDA LA POSICION DE LA NOTA DUPLICADA   *
003940*    ENCONTRADA PARA QUE 5000-ALTA-NOTA SEPA DONDE SOBREESCRIBIR.*
003950*--------------------------------------------------------------*
004000 01  WK-CONTADORES-LOCALES.
004100     05  WK-SUB                   PIC 9(04) COMP.
004200     05  WK-ID-NOTA-EDITADO       PIC 9(04).
004300     05  WK-ID-NOTA-EDITADO-R REDEFINES WK-ID-NOTA-EDITADO
004400                                  PIC X(04).
004500     05  WK-ALUMNO-ENCONTRADO-SW  PIC X(01).
004600         88  SW-ALUMNO-SI             VALUE 'S'.
004700         88  SW-ALUMNO-NO             VALUE 'N'.
004800     05  WK-NOTA-DUP-SW           PIC X(01).
004900         88  SW-NOTA-DUP-SI           VALUE 'S'.
005000         88  SW-NOTA-DUP-NO           VALUE 'N'.
005100     05  WK-POS-DUPLICADO         PIC 9(04) COMP.
005200                                                                   
005300 01  WK-AREA-COMPARACION.
005400     05  WK-MINUSCULAS            PIC X(26) VALUE
005500         'abcdefghijklmnopqrstuvwxyz'.
005600     05  WK-MAYUSCULAS            PIC X(26) VALUE
005700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005800     05  WK-ASIGNAT-ENT-MAY       PIC X(20).
005900     05  WK-ASIGNAT-TAB-MAY       PIC X(20).
005950*--------------------------------------------------------------*
005960*    AREAS PARA COMPARAR STUDENT-ID Y SUBJECT-TYPE EN MAYUS-    *
005970*    CULAS (1100 Y 4010), PARA QUE LA COINCIDENCIA NO DEPENDA   *
005980*    DE LA CAJA EN QUE VENGA LA TRANSACCION.  REQ. GB-098.      *
005990*--------------------------------------------------------------*
005992     05  WK-STUDENT-ENT-MAY       PIC X(06).
005994     05  WK-STUDENT-TAB-MAY       PIC X(06).
005996     05  WK-TIPO-ENT-MAY          PIC X(01).
005998     05  WK-TIPO-TAB-MAY          PIC X(01).
006000                                                                   
006100 LINKAGE SECTION.
006200*--------------------------------------------------------------*
006300*    TRANSACCION DE CARGA DE NOTAS A VALIDAR.                  *
006400*--------------------------------------------------------------*
006500     COPY RTRANOTA.
006600                                                                   
006700 01  TABLA-ALUMNOS.
006800     05  ALUMNO-TABLA OCCURS 1 TO 50 TIMES
006900                      DEPENDING ON WK-TOTAL-ALUMNOS
007000                      INDEXED BY IX-ALUMNO.
007100         10  TB-STUDENT-ID        PIC X(06).
007200         10  FILLER               PIC X(114).
007300
007310*    TOTAL DE FILAS EN TABLA-ALUMNOS; LIMITE DEL PERFORM VARYING  *
007320*    DE 1100-COMPARAR-ALUMNO.                                    *
007400 01  WK-TOTAL-ALUMNOS             PIC 9(04) COMP.
007500
007600*--------------------------------------------------------------*
007700*    TABLA DE NOTAS EN MEMORIA.  SE AMPLIA O MODIFICA AQUI      *
007800*    MISMO CUANDO LA TRANSACCION ES VALIDA.                     *
007900*--------------------------------------------------------------*
008000 01  TABLA-NOTAS.
008100     05  NOTA-TABLA OCCURS 1 TO 500 TIMES
008200                    DEPENDING ON WK-TOTAL-NOTAS
008300                    INDEXED BY IX-NOTA.
008400         10  TB-GRADE-ID          PIC X(08).
008500         10  TB-GRADE-STUDENT-ID  PIC X(06).
008600         10  TB-SUBJECT-NAME      PIC X(20).
008700         10  TB-SUBJECT-TYPE      PIC X(01).
008800         10  TB-GRADE-VALUE       PIC 9(03)V99.
008900         10  TB-GRADE-VALUE-R REDEFINES TB-GRADE-VALUE.
009000             15  TB-GRADE-ENTERO      PIC 9(03).
009100             15  TB-GRADE-DECIMAL     PIC 9(02).
009200         10  TB-GRADE-DATE        PIC 9(08).
009300         10  TB-GRADE-DATE-R REDEFINES TB-GRADE-DATE.
009400             15  TB-GRADE-DATE-AAAA   PIC 9(04).
009500             15  TB-GRADE-DATE-MM     PIC 9(02).
009600             15  TB-GRADE-DATE-DD     PIC 9(02).
009700         10  FILLER               PIC X(32).
009800
009810*    TOTAL DE FILAS EN TABLA-NOTAS; LIMITE DEL PERFORM VARYING    *
009820*    DE 4010-COMPARAR-NOTA Y PUNTO DE ALTA EN 5000-ALTA-NOTA.     *
009900 01  WK-TOTAL-NOTAS                PIC 9(04) COMP.
009910*    ULTIMO SECUENCIAL ASIGNADO PARA GRADE-ID; PERSISTE ENTRE      *
009920*    LLAMADAS SUCESIVAS EN EL PROGRAMA LLAMADOR.                   *
010000 01  WK-CONTADOR-GRADE             PIC 9(04) COMP.
010010*    FECHA DE EJECUCION DEL BATCH (AAAAMMDD), PASADA POR           *
010020*    CCPRAC20 Y USADA COMO GRADE-DATE DE TODA ALTA NUEVA.          *
010100 01  WK-FECHA-EJEC                 PIC 9(08).
010200*--------------------------------------------------------------*
010300*    CODIGO DE RETORNO: '0' ALTA, '1' SOBREESCRITA, '2'         *
010400*    ALUMNO NO ENCONTRADO, '3' TIPO DE ASIGNATURA INVALIDO,     *
010500*    '4' NOTA FUERA DE RANGO, '5' DUPLICADA SIN SOBREESCRIBIR,  *
010600*    '6' TABLA DE NOTAS LLENA.                                  *
010700*--------------------------------------------------------------*
010800 01  WK-COD-RETORNO                PIC X(01).
010900     88  RETORNO-ALTA-OK               VALUE '0'.
011000     88  RETORNO-SOBRESCRITA            VALUE '1'.
011100     88  RETORNO-ALUMNO-NO-EXISTE       VALUE '2'.
011200     88  RETORNO-TIPO-INVALIDO          VALUE '3'.
011300     88  RETORNO-NOTA-FUERA-RANGO       VALUE '4'.
011400     88  RETORNO-DUPLICADA              VALUE '5'.
011500     88  RETORNO-TABLA-LLENA            VALUE '6'.
011600 01  WK-MOTIVO-RECHAZO              PIC X(30).
011700                                                                   
011800 PROCEDURE DIVISION USING REG-TRANOTA
011900                           TABLA-ALUMNOS
012000                           WK-TOTAL-ALUMNOS
012100                           TABLA-NOTAS
012200                           WK-TOTAL-NOTAS
012300                           WK-CONTADOR-GRADE
012400                           WK-FECHA-EJEC
012500                           WK-COD-RETORNO
012600                           WK-MOTIVO-RECHAZO.
012700
012710******************************************************************
012720*    PARRAFO PRINCIPAL: ENCADENA LAS VALIDACIONES DE ALUMNO,     *
012730*    TIPO DE ASIGNATURA, RANGO Y DUPLICADO, Y SEGUN EL RESULTADO *
012740*    DA DE ALTA, SOBREESCRIBE O RECHAZA LA TRANSACCION.          *
012750******************************************************************
012800 0000-MODNOTA2.
012810*    LAS VALIDACIONES SE ENCADENAN EN ORDEN DE COSTE CRECIENTE:    *
012820*    PRIMERO EXISTENCIA DEL ALUMNO, LUEGO TIPO, LUEGO RANGO, Y     *
012830*    SOLO AL FINAL LA BUSQUEDA DE DUPLICADA (UN BARRIDO COMPLETO   *
012840*    DE LA TABLA DE NOTAS).  LA PRIMERA QUE FALLA ABANDONA.        *
012900     MOVE SPACES TO WK-MOTIVO-RECHAZO
013000     PERFORM 1000-VALIDAR-ALUMNO
013100     IF RETORNO-ALUMNO-NO-EXISTE THEN
013200         GOBACK
013300     END-IF
013400     PERFORM 2000-VALIDAR-TIPO
013500     IF RETORNO-TIPO-INVALIDO THEN
013600         GOBACK
013700     END-IF
013800     PERFORM 3000-VALIDAR-RANGO
013900     IF RETORNO-NOTA-FUERA-RANGO THEN
014000         GOBACK
014100     END-IF
014200     PERFORM 4000-BUSCAR-DUPLICADA
014210*    UNA DUPLICADA NO ES UN RECHAZO AUTOMATICO: SI LA TRANSACCION  *
014220*    TRAE TRN-OVERWRITE = 'Y' SE SOBREESCRIBE LA NOTA EXISTENTE.   *
014300     IF SW-NOTA-DUP-SI THEN
014400         PERFORM 4100-TRATAR-DUPLICADA
014500     ELSE
014600         PERFORM 5000-ALTA-NOTA
014700     END-IF
014800     GOBACK
014900     .
015000******************************************************************
015100*    COMPRUEBA QUE EL ALUMNO DE LA TRANSACCION EXISTE EN LA      *
015200*    TABLA DE ALUMNOS YA CARGADA.                                *
015300******************************************************************
015400 1000-VALIDAR-ALUMNO.
015410*    EL STUDENT-ID ENTRANTE SE PLIEGA A MAYUSCULAS UNA SOLA VEZ    *
015420*    ANTES DEL BARRIDO, NO EN CADA COMPARACION DE 1100.            *
015500     SET SW-ALUMNO-NO TO TRUE
015520     MOVE TRN-STUDENT-ID TO WK-STUDENT-ENT-MAY
015540     INSPECT WK-STUDENT-ENT-MAY CONVERTING WK-MINUSCULAS
015560                                         TO WK-MAYUSCULAS
015600     IF WK-TOTAL-ALUMNOS > 0 THEN
015700         PERFORM 1100-COMPARAR-ALUMNO
015800             VARYING IX-ALUMNO FROM 1 BY 1
015900             UNTIL IX-ALUMNO > WK-TOTAL-ALUMNOS
016000                 OR SW-ALUMNO-SI
016100     END-IF
016200     IF SW-ALUMNO-NO THEN
016300         MOVE '2' TO WK-COD-RETORNO
016400         MOVE 'STUDENT NOT FOUND' TO WK-MOTIVO-RECHAZO
016500     END-IF
016600     .
016700******************************************************************
016720*    COMPARACION INSENSIBLE A MAYUSCULAS/MINUSCULAS, IGUAL QUE   *
016740*    LA BUSQUEDA DE DUPLICADOS DEL PARRAFO 4010.                 *
016760******************************************************************
016800 1100-COMPARAR-ALUMNO.
016820     MOVE TB-STUDENT-ID (IX-ALUMNO) TO WK-STUDENT-TAB-MAY
016840     INSPECT WK-STUDENT-TAB-MAY CONVERTING WK-MINUSCULAS
016860                                         TO WK-MAYUSCULAS
016900     IF WK-STUDENT-TAB-MAY = WK-STUDENT-ENT-MAY THEN
017000         SET SW-ALUMNO-SI TO TRUE
017100     END-IF
017200     .
017300******************************************************************
017400*    EL TIPO DE ASIGNATURA DEBE SER 'C' (CORE) O 'E' (ELECTIVE). *
017500******************************************************************
017600 2000-VALIDAR-TIPO.
017610*    CUALQUIER VALOR QUE NO SEA 'C' NI 'E' SE RECHAZA; NO HAY UN   *
017620*    TERCER TIPO VALIDO EN ESTE SISTEMA.                          *
017700     IF NOT TRN-SUBJECT-TYPE-CORE
017800        AND NOT TRN-SUBJECT-TYPE-ELECTIVE THEN
017900         MOVE '3' TO WK-COD-RETORNO
018000         MOVE 'INVALID SUBJECT TYPE' TO WK-MOTIVO-RECHAZO
018100     END-IF
018200     .
018300******************************************************************
018400*    LA NOTA DEBE ESTAR ENTRE 0 Y 100 INCLUSIVE.                 *
018500******************************************************************
018600 3000-VALIDAR-RANGO.
018610*    TRN-GRADE-VALUE ES PIC 9(03) SIN SIGNO, ASI QUE SOLO HACE     *
018620*    FALTA COMPROBAR EL LIMITE SUPERIOR; NO PUEDE LLEGAR NEGATIVA. *
018700     IF TRN-GRADE-VALUE > 100 THEN
018800         MOVE '4' TO WK-COD-RETORNO
018900         MOVE 'GRADE OUT OF RANGE' TO WK-MOTIVO-RECHAZO
019000     END-IF
019100     .
019200******************************************************************
019300*    BUSCA EN LA TABLA UNA NOTA DEL MISMO ALUMNO, MISMA          *
019400*    ASIGNATURA Y MISMO TIPO (TODOS LOS CAMPOS INSENSIBLES A     *
019500*    MAYUSCULAS/MINUSCULAS: STUDENT-ID, SUBJECT-NAME Y           *
019520*    SUBJECT-TYPE).  REQ. GB-098.                                *
019600******************************************************************
019700 4000-BUSCAR-DUPLICADA.
019800     SET SW-NOTA-DUP-NO TO TRUE
019820     MOVE TRN-STUDENT-ID TO WK-STUDENT-ENT-MAY
019840     INSPECT WK-STUDENT-ENT-MAY CONVERTING WK-MINUSCULAS
019860                                         TO WK-MAYUSCULAS
019880     MOVE TRN-SUBJECT-TYPE TO WK-TIPO-ENT-MAY
019890     INSPECT WK-TIPO-ENT-MAY CONVERTING WK-MINUSCULAS
019895                                     TO WK-MAYUSCULAS
019900     MOVE TRN-SUBJECT-NAME TO WK-ASIGNAT-ENT-MAY
020000     INSPECT WK-ASIGNAT-ENT-MAY CONVERTING WK-MINUSCULAS
020100                                        TO WK-MAYUSCULAS
020200     IF WK-TOTAL-NOTAS > 0 THEN
020300         PERFORM 4010-COMPARAR-NOTA
020400             VARYING IX-NOTA FROM 1 BY 1
020500             UNTIL IX-NOTA > WK-TOTAL-NOTAS
020600                 OR SW-NOTA-DUP-SI
020700     END-IF
020800     .
020900******************************************************************
021000 4010-COMPARAR-NOTA.
021020     MOVE TB-GRADE-STUDENT-ID (IX-NOTA) TO WK-STUDENT-TAB-MAY
021040     INSPECT WK-STUDENT-TAB-MAY CONVERTING WK-MINUSCULAS
021060                                         TO WK-MAYUSCULAS
021080     MOVE TB-SUBJECT-TYPE (IX-NOTA) TO WK-TIPO-TAB-MAY
021085     INSPECT WK-TIPO-TAB-MAY CONVERTING WK-MINUSCULAS
021090                                     TO WK-MAYUSCULAS
021100     MOVE TB-SUBJECT-NAME (IX-NOTA) TO WK-ASIGNAT-TAB-MAY
021200     INSPECT WK-ASIGNAT-TAB-MAY CONVERTING WK-MINUSCULAS
021300                                        TO WK-MAYUSCULAS
021400     IF WK-STUDENT-TAB-MAY = WK-STUDENT-ENT-MAY
021500        AND WK-ASIGNAT-TAB-MAY = WK-ASIGNAT-ENT-MAY
021600        AND WK-TIPO-TAB-MAY = WK-TIPO-ENT-MAY THEN
021700         SET SW-NOTA-DUP-SI TO TRUE
021800         MOVE IX-NOTA TO WK-POS-DUPLICADO
021900     END-IF
022000     .
022100******************************************************************
022200*    NOTA DUPLICADA: SE SOBREESCRIBE SI TRN-OVERWRITE = 'Y',     *
022300*    SI NO SE RECHAZA LA TRANSACCION.                            *
022400******************************************************************
022500 4100-TRATAR-DUPLICADA.
022510*    LA SOBREESCRITURA SOLO CAMBIA VALOR Y FECHA; EL GRADE-ID      *
022520*    ORIGINAL (GRD0 + SECUENCIAL) SE CONSERVA TAL CUAL.            *
022600     IF TRN-OVERWRITE-YES THEN
022700         MOVE TRN-GRADE-VALUE TO TB-GRADE-VALUE (WK-POS-DUPLICADO)
022800         MOVE WK-FECHA-EJEC   TO TB-GRADE-DATE  (WK-POS-DUPLICADO)
022900         MOVE '1' TO WK-COD-RETORNO
023000     ELSE
023100         MOVE '5' TO WK-COD-RETORNO
023200         MOVE 'DUPLICATE GRADE NOT UPDATED' TO WK-MOTIVO-RECHAZO
023300     END-IF
023400     .
023500******************************************************************
023600*    ALTA DE NOTA NUEVA.  EL IDENTIFICADOR ES 'GRD0' MAS EL      *
023700*    SECUENCIAL DE CONTROL DEL PROGRAMA LLAMADOR.                *
023800******************************************************************
023900 5000-ALTA-NOTA.
023910*    WK-CONTADOR-GRADE NUNCA RETROCEDE, NI SIQUIERA SI ESTA         *
023920*    TRANSACCION SE RECHAZA MAS ADELANTE EN OTRA EJECUCION; GARAN- *
023930*    TIZA QUE EL GRADE-ID NUNCA SE REUTILIZA ENTRE ALTAS.           *
024000     IF WK-TOTAL-NOTAS NOT < 500 THEN
024100         MOVE '6' TO WK-COD-RETORNO
024200         MOVE 'GRADE DATABASE FULL' TO WK-MOTIVO-RECHAZO
024300     ELSE
024400         ADD 1 TO WK-CONTADOR-GRADE
024500         ADD 1 TO WK-TOTAL-NOTAS
024600         MOVE WK-CONTADOR-GRADE TO WK-ID-NOTA-EDITADO
024700         STRING 'GRD0' WK-ID-NOTA-EDITADO-R
024800             DELIMITED BY SIZE INTO TB-GRADE-ID (WK-TOTAL-NOTAS)
024900         MOVE TRN-STUDENT-ID   TO TB-GRADE-STUDENT-ID (WK-TOTAL-NOTAS)
025000         MOVE TRN-SUBJECT-NAME TO TB-SUBJECT-NAME     (WK-TOTAL-NOTAS)
025100         MOVE TRN-SUBJECT-TYPE TO TB-SUBJECT-TYPE     (WK-TOTAL-NOTAS)
025200         MOVE TRN-GRADE-VALUE  TO TB-GRADE-VALUE      (WK-TOTAL-NOTAS)
025300         MOVE WK-FECHA-EJEC    TO TB-GRADE-DATE       (WK-TOTAL-NOTAS)
025400         MOVE '0' TO WK-COD-RETORNO
025500     END-IF
025600     .
025900
